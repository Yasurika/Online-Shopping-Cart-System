000100******************************************************************
000200*                                                                *
000300*   PRODCPY  --  PRODUCT MASTER RECORD LAYOUT                    *
000400*                                                                *
000500*   ONE ENTRY PER CATALOG ITEM ON THE SHOPPING-CART SITE.        *
000600*   READ SEQUENTIALLY BY ALL OF THE NIGHTLY MERCHANDISING/       *
000700*   REPORTING JOBS -- NONE OF THE JOBS UPDATE THIS FILE.         *
000800*                                                                *
000900*   MAINTENANCE HISTORY                                         *
001000*   -------------------                                         *
001100*   1996-04-02  RJT  ORIGINAL LAYOUT FOR REPORTING SUITE         *
001200*   1996-09-14  RJT  ADDED PROD-CR-DATE-G BREAKOUT FOR THE       *
001300*                    "NEW THIS WEEK" JOB (REQ 96-118)            *
001400*   1998-11-30  KMH  Y2K -- CONFIRMED PROD-CREATED-DATE ALREADY  *
001500*                    CARRIES A 4-DIGIT CENTURY, NO CHANGE MADE   *
001600*   2003-02-19  DLW  WIDENED RESERVED FILLER FOR FUTURE ADD-ONS  *
001700*                                                                *
001800******************************************************************
001900 01  PROD-RECORD.
002000     05  PROD-ID                     PIC 9(09).
002100     05  PROD-NAME                   PIC X(40).
002200     05  PROD-CATEGORY               PIC X(20).
002300*
002400*   UNIT PRICE, CARRIED AS ZONED DECIMAL LIKE ALL MONEY FIELDS
002500*   IN THIS SHOP -- SEE PROD-PRICE-G BELOW FOR THE SPLIT VIEW
002600*   USED BY THE EDIT ROUTINES.
002700     05  PROD-PRICE                  PIC S9(7)V99.
002800     05  PROD-PRICE-G REDEFINES PROD-PRICE.
002900         10  PROD-PRICE-DOLLARS      PIC S9(7).
003000         10  PROD-PRICE-CENTS        PIC 9(2).
003100     05  PROD-STOCK-QTY              PIC S9(7).
003200     05  PROD-STOCK-QTY-X REDEFINES PROD-STOCK-QTY
003300                                     PIC X(7).
003400*
003500*   DATE ITEM CREATED ON THE SITE, CCYYMMDD.  BROKEN OUT BELOW
003600*   FOR THE WEEKLY-WINDOW COMPARISONS (SEE DATECALC).
003700     05  PROD-CREATED-DATE           PIC 9(8).
003800     05  PROD-CR-DATE-G REDEFINES PROD-CREATED-DATE.
003900         10  PROD-CR-CC              PIC 9(2).
004000         10  PROD-CR-YY              PIC 9(2).
004100         10  PROD-CR-MM              PIC 9(2).
004200         10  PROD-CR-DD              PIC 9(2).
004300     05  FILLER                      PIC X(10).
