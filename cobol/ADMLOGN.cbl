000100******************************************************************
000200*                                                                *
000300* PROGRAM:  ADMLOGN                                             *
000400*           ADMINISTRATOR SIGN-ON GATE FOR THE MERCHANDISING    *
000500*           REPORTING BATCH SUITE                                *
000600*                                                                *
000700* AUTHOR :  R J TILLMAN                                         *
000800* INSTALLATION.  HOME OFFICE DATA CENTER.                       *
000900* DATE-WRITTEN.  1997-06-05.                                    *
001000* DATE-COMPILED.                                                *
001100* SECURITY.  RESTRICTED -- OPERATOR RUNS THIS STEP FIRST, ITS   *
001200*            RETURN CODE GATES THE REST OF THE NIGHTLY SUITE.   *
001300*                                                                *
001400* VALIDATES ONE ADMINISTRATOR SIGN-ON REQUEST (USERNAME AND     *
001500* PASSWORD PUNCHED INTO THE LOGIN-REQUEST-IN CARD FILE BY THE   *
001600* OPERATOR) BEFORE THE DASHBOARD/REPORTING STEPS ARE ALLOWED TO *
001700* RUN.  A REQUEST IS ACCEPTED ONLY WHEN THE USERNAME IS FOUND   *
001800* ON THE USER MASTER, THE PASSWORD MATCHES EXACTLY (THE SITE    *
001900* STORES PASSWORDS IN THE CLEAR -- WE DO NOT HASH THEM HERE     *
002000* EITHER, THAT IS A WEB-TIER PROBLEM, NOT OURS TO FIX), AND THE *
002100* USER'S ROLE IS ADMIN.  ANY OTHER OUTCOME IS A FLAT REJECT --  *
002200* THERE IS NO PARTIAL CREDIT FOR "USERNAME OK, PASSWORD WRONG". *
002300*                                                                *
002400*    CHANGE LOG                                                  *
002500*    ----------                                                  *
002600*    1997-06-05  RJT  ORIGINAL PROGRAM (REQ 97-041)              *REQ97041
002700*    1997-06-11  RJT  REJECT NOW ALSO CHECKS ROLE, ORIGINAL      *BUG97058
002800*                     VERSION ONLY CHECKED USERNAME/PASSWORD     *
002900*                     (BUG 97-058, ANY CUSTOMER COULD SIGN ON)   *
003000*    1998-11-30  KMH  Y2K -- NO DATE FIELDS IN THIS PROGRAM,     *Y2K     
003100*                     REVIEWED AND CLEARED                       *
003200*    2005-03-14  DLW  RECOMPILED CLEAN UNDER THE PILOT COBOL     *REQ05033
003300*                     COMPILER, NO SOURCE CHANGES REQUIRED       *
003400*                     (REQ 05-033)                               *
003500*                                                                *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.    ADMLOGN.
003900 AUTHOR.        R J TILLMAN.
004000 INSTALLATION.  HOME OFFICE DATA CENTER.
004100 DATE-WRITTEN.  1997-06-05.
004200 DATE-COMPILED.
004300 SECURITY.      RESTRICTED.
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-390.
004800 OBJECT-COMPUTER.   IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT LOGIN-REQUEST-IN ASSIGN TO LOGINCRD
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600     SELECT USER-IN ASSIGN TO USERMAST
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200 FD  LOGIN-REQUEST-IN
006300     RECORDING MODE IS F
006400     RECORD CONTAINS 40 CHARACTERS.
006500 01  LOGIN-REQUEST-RECORD.
006600     05  LR-USERNAME                 PIC X(20).
006700     05  LR-PASSWORD                 PIC X(20).
006800 01  LR-CREDENTIAL-G REDEFINES LOGIN-REQUEST-RECORD.
006900*    USED ONLY FOR THE ONE-LINE ECHO TO THE OPERATOR'S CONSOLE
007000*    LOG WHEN A CARD COMES IN BLANK -- SEE 100-READ-LOGIN-REQUEST.
007100     05  LR-CREDENTIAL-LINE          PIC X(40).
007200*
007300 FD  USER-IN
007400     RECORDING MODE IS F
007500     RECORD CONTAINS 67 CHARACTERS.
007600     COPY USERCPY.
007700*
007800 WORKING-STORAGE SECTION.
007900*
008000 01  PROGRAM-INDICATOR-SWITCHES.
008100     05  WS-EOF-USER-SW              PIC X(3)   VALUE 'NO '.
008200         88  EOF-USER                            VALUE 'YES'.
008300     05  WS-USER-FOUND-SW            PIC X(3)   VALUE 'NO '.
008400         88  USER-FOUND                          VALUE 'YES'.
008500     05  WS-SIGNON-RESULT-SW         PIC X(3)   VALUE SPACES.
008600         88  SIGNON-ACCEPTED                     VALUE 'YES'.
008700         88  SIGNON-REJECTED                      VALUE 'NO '.
008800*
008900 01  WS-ACCUMULATORS.
009000     05  WS-USER-READ-CTR            PIC 9(5)   COMP.
009100*
009200 01  WS-MATCHED-USER-ROLE            PIC X(10)  VALUE SPACES.
009300     88  WS-MATCHED-ROLE-ADMIN            VALUE 'ADMIN     '.
009400 01  WS-ROLE-FIRST-CHAR-G REDEFINES WS-MATCHED-USER-ROLE.
009500*    QUICK EYEBALL CHECK ON THE DISPLAY LOG -- 'A' MEANS ADMIN,
009600*    'C' MEANS CUSTOMER, ANYTHING ELSE IS A BAD ROLE ON THE FILE.
009700     05  WS-ROLE-FIRST-CHAR          PIC X(01).
009800     05  FILLER                      PIC X(09).
009900 01  WS-MATCHED-PASSWORD             PIC X(20)  VALUE SPACES.
010000*
010100 01  WS-REJECT-REASON                PIC X(40)  VALUE SPACES.
010200 01  WS-REJECT-REASON-G REDEFINES WS-REJECT-REASON.
010300     05  WS-REJECT-REASON-LINE-1     PIC X(20).
010400     05  WS-REJECT-REASON-LINE-2     PIC X(20).
010500*
010600 PROCEDURE DIVISION.
010700*
010800 000-MAINLINE.
010900*
011000     OPEN INPUT LOGIN-REQUEST-IN
011100                USER-IN.
011200     PERFORM 100-READ-LOGIN-REQUEST THRU 100-EXIT.
011300     PERFORM 200-FIND-USER THRU 200-EXIT.
011400     PERFORM 300-TEST-CREDENTIALS THRU 300-EXIT.
011500     PERFORM 400-REPORT-RESULT THRU 400-EXIT.
011600     CLOSE LOGIN-REQUEST-IN
011700           USER-IN.
011800     IF SIGNON-ACCEPTED
011900        MOVE ZERO TO RETURN-CODE
012000     ELSE
012100        MOVE 4 TO RETURN-CODE
012200     END-IF.
012300     GOBACK.
012400*
012500 100-READ-LOGIN-REQUEST.
012600*
012700     READ LOGIN-REQUEST-IN
012800         AT END
012900             MOVE SPACES TO LOGIN-REQUEST-RECORD
013000             MOVE '** NO LOGIN REQUEST CARD PRESENT **'
013100                 TO WS-REJECT-REASON
013200             SET SIGNON-REJECTED TO TRUE.
013300*
013400 100-EXIT.
013500     EXIT.
013600*
013700 200-FIND-USER.
013800*
013900     MOVE 'NO ' TO WS-EOF-USER-SW.
014000     MOVE 'NO ' TO WS-USER-FOUND-SW.
014100     PERFORM 210-READ-USER THRU 210-EXIT.
014200     PERFORM 220-TEST-ONE-USER THRU 220-EXIT
014300         UNTIL EOF-USER OR USER-FOUND.
014400*
014500 200-EXIT.
014600     EXIT.
014700*
014800 210-READ-USER.
014900*
015000     READ USER-IN
015100         AT END
015200             SET EOF-USER TO TRUE.
015300     IF NOT EOF-USER
015400        ADD 1 TO WS-USER-READ-CTR.
015500*
015600 210-EXIT.
015700     EXIT.
015800*
015900 220-TEST-ONE-USER.
016000*
016100     IF USER-USERNAME = LR-USERNAME
016200        SET USER-FOUND TO TRUE
016300        MOVE USER-PASSWORD TO WS-MATCHED-PASSWORD
016400        MOVE USER-ROLE TO WS-MATCHED-USER-ROLE
016500     ELSE
016600        PERFORM 210-READ-USER THRU 210-EXIT.
016700*
016800 220-EXIT.
016900     EXIT.
017000*
017100 300-TEST-CREDENTIALS.
017200*
017300     IF SIGNON-REJECTED
017400        GO TO 300-EXIT.
017500     IF NOT USER-FOUND
017600        SET SIGNON-REJECTED TO TRUE
017700        MOVE '** REJECTED - USERNAME NOT ON FILE **'
017800            TO WS-REJECT-REASON
017900     ELSE
018000        IF WS-MATCHED-PASSWORD NOT = LR-PASSWORD
018100           SET SIGNON-REJECTED TO TRUE
018200           MOVE '** REJECTED - PASSWORD DOES NOT MATCH **'
018300               TO WS-REJECT-REASON
018400        ELSE
018500           IF NOT WS-MATCHED-ROLE-ADMIN
018600              SET SIGNON-REJECTED TO TRUE
018700              MOVE '** REJECTED - USER IS NOT ADMIN ROLE **'
018800                  TO WS-REJECT-REASON
018900           ELSE
019000              SET SIGNON-ACCEPTED TO TRUE
019100           END-IF
019200        END-IF
019300     END-IF.
019400*
019500 300-EXIT.
019600     EXIT.
019700*
019800 400-REPORT-RESULT.
019900*
020000     IF SIGNON-ACCEPTED
020100        DISPLAY '****  ADMLOGN - SIGN-ON ACCEPTED FOR '
020200                 LR-USERNAME '  ****'
020300     ELSE
020400        DISPLAY '****  ADMLOGN - SIGN-ON REJECTED  ****'
020500        DISPLAY WS-REJECT-REASON
020600     END-IF.
020700*
020800 400-EXIT.
020900     EXIT.
