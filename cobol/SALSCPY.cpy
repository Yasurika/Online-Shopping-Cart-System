000100******************************************************************
000200*                                                                *
000300*   SALSCPY  --  SALES-STATISTICS MASTER RECORD LAYOUT           *
000400*                                                                *
000500*   ONE ENTRY PER PRODUCT THAT HAS EVER SOLD -- CUMULATIVE       *
000600*   UNITS AND REVENUE, MAINTAINED ELSEWHERE (ORDER-CAPTURE       *
000700*   SUBSYSTEM). READ HERE ONLY FOR THE POPULAR-PRODUCTS LOOKUP.  *
000800*                                                                *
000900*   MAINTENANCE HISTORY                                         *
001000*   -------------------                                         *
001100*   1996-11-02  RJT  ORIGINAL LAYOUT (REQ 96-118)                *
001200*   1998-11-30  KMH  Y2K -- NO DATE FIELDS IN THIS LAYOUT,       *
001300*                    REVIEWED AND CLEARED                        *
001400*   2005-03-14  DLW  CONFIRMED LAYOUT COMPILES CLEAN UNDER THE   *
001500*                    PILOT OPEN-SYSTEMS COBOL, NO FIELD CHANGES  *
001600*                                                                *
001700******************************************************************
001800 01  SALES-STATS-RECORD.
001900     05  SS-PRODUCT-ID               PIC 9(09).
002000     05  SS-QUANTITY-SOLD            PIC 9(07).
002100     05  SS-TOTAL-REVENUE            PIC S9(9)V99.
002200     05  FILLER                      PIC X(01).
