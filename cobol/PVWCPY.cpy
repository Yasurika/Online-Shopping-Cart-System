000100******************************************************************
000200*                                                                *
000300*   PVWCPY  --  PRODUCT-VIEW DETAIL RECORD LAYOUT                *
000400*                                                                *
000500*   ONE ENTRY PER PRODUCT-DETAIL-PAGE HIT ON THE SITE.  THIS IS  *
000600*   AN APPEND-ONLY LOG FILE -- TRKVIEW WRITES IT, POPPROD READS  *
000700*   IT.  NO KEY; SCANNED SEQUENTIALLY PER PRODUCT.               *
000800*                                                                *
000900*   MAINTENANCE HISTORY                                         *
001000*   -------------------                                         *
001100*   1996-11-02  RJT  ORIGINAL LAYOUT (REQ 96-118)                *
001200*   1997-01-20  RJT  SPLIT PV-VIEWED-TS FOR THE WEEKLY-WINDOW    *
001300*                    COMPARE IN THE POPULAR-PRODUCTS JOB         *
001400*   1998-11-30  KMH  Y2K -- PV-VIEWED-TS ALREADY CARRIES A       *
001500*                    4-DIGIT CENTURY, NO CHANGE MADE             *
001600*   2005-03-14  DLW  CONFIRMED LAYOUT COMPILES CLEAN UNDER THE   *
001700*                    PILOT OPEN-SYSTEMS COBOL, NO FIELD CHANGES  *
001800*                                                                *
001900******************************************************************
002000 01  PROD-VIEW-RECORD.
002100     05  PV-PRODUCT-ID               PIC 9(09).
002200*
002300*   ZERO WHEN THE VIEW WAS ANONYMOUS OR THE SUPPLIED USER ID
002400*   COULD NOT BE RESOLVED -- SEE TRKVIEW 200-VALIDATE-PRODUCT.
002500     05  PV-USER-ID                  PIC 9(09).
002600     05  PV-IP-ADDRESS               PIC X(15).
002700     05  PV-VIEWED-TS                PIC 9(14).
002800     05  PV-VIEWED-TS-G REDEFINES PV-VIEWED-TS.
002900         10  PV-VIEWED-DATE          PIC 9(8).
003000         10  PV-VIEWED-TIME          PIC 9(6).
003100     05  FILLER                      PIC X(05).
