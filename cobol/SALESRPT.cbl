000100******************************************************************
000200*                                                                *
000300* PROGRAM:  SALESRPT                                            *
000400*           DAILY SALES REPORT OVER A DATE RANGE                *
000500*                                                                *
000600* AUTHOR :  R J TILLMAN                                         *
000700* INSTALLATION.  HOME OFFICE DATA CENTER.                       *
000800* DATE-WRITTEN.  1996-05-14.                                    *
000900* DATE-COMPILED.                                                *
001000* SECURITY.  NONE.                                              *
001100*                                                                *
001200* WRITES ONE SALES-REPORT-OUT RECORD FOR EVERY CALENDAR DAY     *
001300* FROM RP-START-DATE THROUGH RP-END-DATE ON THE RUN-PARM-IN     *
001400* CARD, INCLUSIVE.  A DAY WITH NO ORDERS STILL GETS A RECORD --  *
001500* ZERO ORDERS, ZERO REVENUE, ZERO CUSTOMERS, ZERO AVERAGE --     *
001600* SO THE REPORTING SCREEN CAN CHART A CONTINUOUS RANGE WITHOUT   *
001700* HOLES.  THE ORDER MASTER HAS NO DATE INDEX, SO IT IS RE-READ   *
001800* FROM THE TOP ONCE FOR EACH DAY IN THE RANGE -- FINE FOR THE    *
001900* SHORT RANGES (ONE WEEK, ONE MONTH) THIS REPORT IS RUN FOR.     *
002000*                                                                *
002100*    CHANGE LOG                                                  *
002200*    ----------                                                  *
002300*    1996-05-14  RJT  ORIGINAL PROGRAM (REQ 96-070)              *REQ96070
002400*    1996-05-28  RJT  DISTINCT-CUSTOMER COUNT ADDED, ORIGINAL    *REQ96091
002500*                     VERSION ONLY COUNTED ORDERS (REQ 96-091)   *
002600*    1998-11-30  KMH  Y2K -- RUN-PARM-IN DATES AND ORDER-CR-DATE *Y2K     
002700*                     ALL CARRY 4-DIGIT CENTURIES, RAN A TEST    *
002800*                     RANGE SPANNING 1999-12-28/2000-01-04, CLEAN*
002900*    2005-03-14  DLW  RECOMPILED CLEAN UNDER THE PILOT COBOL     *REQ05033
003000*                     COMPILER, NO SOURCE CHANGES REQUIRED       *
003100*                     (REQ 05-033)                               *
003200*                                                                *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    SALESRPT.
003600 AUTHOR.        R J TILLMAN.
003700 INSTALLATION.  HOME OFFICE DATA CENTER.
003800 DATE-WRITTEN.  1996-05-14.
003900 DATE-COMPILED.
004000 SECURITY.      NONE.
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-390.
004500 OBJECT-COMPUTER.   IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT RUN-PARM-IN ASSIGN TO RUNPARM
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300     SELECT ORDER-IN ASSIGN TO ORDRMAST
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500     SELECT SALES-REPORT-OUT ASSIGN TO SALESOUT
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700*
005800 DATA DIVISION.
005900 FILE SECTION.
006000*
006100 FD  RUN-PARM-IN
006200     RECORDING MODE IS F
006300     RECORD CONTAINS 16 CHARACTERS.
006400 01  RUN-PARM-RECORD.
006500     05  RP-START-DATE               PIC 9(8).
006600     05  RP-END-DATE                 PIC 9(8).
006700*
006800 FD  ORDER-IN
006900     RECORDING MODE IS F
007000     RECORD CONTAINS 48 CHARACTERS.
007100     COPY ORDRCPY.
007200*
007300 FD  SALES-REPORT-OUT
007400     RECORDING MODE IS F
007500     RECORD CONTAINS 47 CHARACTERS.
007600 01  SR-RECORD.
007700     05  SR-DATE                     PIC 9(08).
007800     05  SR-TOTAL-ORDERS             PIC 9(07).
007900     05  SR-TOTAL-REVENUE            PIC S9(9)V99.
008000     05  SR-TOTAL-CUSTOMERS          PIC 9(07).
008100     05  SR-AVG-ORDER-VALUE          PIC S9(7)V99.
008200     05  FILLER                      PIC X(05).
008300 01  SR-DATE-G REDEFINES SR-RECORD.
008400     05  SR-DATE-CC                  PIC 9(2).
008500     05  SR-DATE-YY                  PIC 9(2).
008600     05  SR-DATE-MM                  PIC 9(2).
008700     05  SR-DATE-DD                  PIC 9(2).
008800     05  FILLER                      PIC X(39).
008900*
009000 WORKING-STORAGE SECTION.
009100*
009200 01  PROGRAM-INDICATOR-SWITCHES.
009300     05  WS-EOF-ORDER-SW             PIC X(3)   VALUE 'NO '.
009400         88  EOF-ORDER                             VALUE 'YES'.
009500     05  WS-CUSTOMER-FOUND-SW        PIC X(3)   VALUE 'NO '.
009600         88  CUSTOMER-ALREADY-SEEN                 VALUE 'YES'.
009700*
009800 01  WS-DATE-RANGE.
009900     05  WS-START-DATE               PIC 9(8)   VALUE ZERO.
010000     05  WS-END-DATE                 PIC 9(8)   VALUE ZERO.
010100     05  WS-CURRENT-DATE             PIC 9(8)   VALUE ZERO.
010200*
010300 01  WS-DATECALC-LINKAGE.
010400     05  WS-DC-FUNCTION              PIC 9(1).
010500         88  WS-DC-ADD-DAYS               VALUE 1.
010600     05  WS-DC-DATE-IN                PIC 9(8).
010700     05  WS-DC-NUM-DAYS               PIC 9(3)   VALUE 1.
010800     05  WS-DC-DATE-OUT               PIC 9(8).
010900*
011000 01  WS-DAY-ACCUMULATORS.
011100     05  WS-DAY-ORDER-CTR            PIC 9(7)   COMP.
011200     05  WS-DAY-REVENUE-ACC          PIC S9(9)V99.
011300     05  WS-DAY-CUSTOMER-CTR         PIC 9(7)   COMP.
011400*
011500*    DISTINCT-CUSTOMER WORK TABLE FOR THE DAY CURRENTLY BEING
011600*    ACCUMULATED.  SIZED WELL ABOVE ANY REALISTIC ONE-DAY ORDER
011700*    VOLUME FOR THIS SITE.
011800 01  WS-CUSTOMER-TABLE.
011900     05  WS-CUSTOMER-ENTRY           OCCURS 2000 TIMES
012000                                      INDEXED BY WS-CUST-IDX
012100                                                 WS-CUST-SRCH-IDX.
012200         10  WT-CUSTOMER-ID          PIC 9(9).
012300 01  WS-CUSTOMER-COUNT               PIC 9(4)   COMP  VALUE ZERO.
012400*
012500 01  WS-AVG-WORK                     PIC S9(7)V99.
012600*
012700 PROCEDURE DIVISION.
012800*
012900 000-MAINLINE.
013000*
013100     OPEN INPUT  RUN-PARM-IN
013200          OUTPUT SALES-REPORT-OUT.
013300     READ RUN-PARM-IN INTO RUN-PARM-RECORD
013400         AT END
013500             DISPLAY '** SALESRPT ERROR ** NO RUN-PARM CARD'.
013600     CLOSE RUN-PARM-IN.
013700     MOVE RP-START-DATE TO WS-START-DATE.
013800     MOVE RP-END-DATE   TO WS-END-DATE.
013900     MOVE WS-START-DATE TO WS-CURRENT-DATE.
014000     SET WS-DC-ADD-DAYS TO TRUE.
014100     PERFORM 100-PROCESS-ONE-DAY THRU 100-EXIT
014200         UNTIL WS-CURRENT-DATE > WS-END-DATE.
014300     CLOSE SALES-REPORT-OUT.
014400     MOVE ZERO TO RETURN-CODE.
014500     GOBACK.
014600*
014700 100-PROCESS-ONE-DAY.
014800*
014900     PERFORM 110-ACCUM-ONE-DAY THRU 110-EXIT.
015000     PERFORM 190-WRITE-DAY-RECORD THRU 190-EXIT.
015100*
015200*    ADVANCE TO THE NEXT CALENDAR DAY VIA DATECALC -- NO
015300*    INTRINSIC DATE FUNCTIONS IN THIS SHOP'S COMPILER.
015400     MOVE WS-CURRENT-DATE TO WS-DC-DATE-IN.
015500     CALL 'DATECALC' USING WS-DC-FUNCTION
015600                            WS-DC-DATE-IN
015700                            WS-DC-NUM-DAYS
015800                            WS-DC-DATE-OUT.
015900     MOVE WS-DC-DATE-OUT TO WS-CURRENT-DATE.
016000*
016100 100-EXIT.
016200     EXIT.
016300*
016400 110-ACCUM-ONE-DAY.
016500*
016600     MOVE ZERO TO WS-DAY-ORDER-CTR
016700                  WS-DAY-REVENUE-ACC
016800                  WS-DAY-CUSTOMER-CTR.
016900     MOVE ZERO TO WS-CUSTOMER-COUNT.
017000     MOVE 'NO ' TO WS-EOF-ORDER-SW.
017100     OPEN INPUT ORDER-IN.
017200     PERFORM 120-READ-ORDER THRU 120-EXIT.
017300     PERFORM 130-TEST-ONE-ORDER THRU 130-EXIT
017400         UNTIL EOF-ORDER.
017500     CLOSE ORDER-IN.
017600*
017700 110-EXIT.
017800     EXIT.
017900*
018000 120-READ-ORDER.
018100*
018200     READ ORDER-IN
018300         AT END
018400             SET EOF-ORDER TO TRUE.
018500*
018600 120-EXIT.
018700     EXIT.
018800*
018900 130-TEST-ONE-ORDER.
019000*
019100     IF ORDER-CR-DATE = WS-CURRENT-DATE
019200        ADD 1 TO WS-DAY-ORDER-CTR
019300        ADD ORDER-TOTAL-AMOUNT TO WS-DAY-REVENUE-ACC
019400        PERFORM 140-ACCUM-DISTINCT-CUSTOMER THRU 140-EXIT
019500     END-IF.
019600     PERFORM 120-READ-ORDER THRU 120-EXIT.
019700*
019800 130-EXIT.
019900     EXIT.
020000*
020100 140-ACCUM-DISTINCT-CUSTOMER.
020200*
020300     MOVE 'NO ' TO WS-CUSTOMER-FOUND-SW.
020400     IF WS-CUSTOMER-COUNT > ZERO
020500        SET WS-CUST-SRCH-IDX TO 1
020600        SEARCH WS-CUSTOMER-ENTRY VARYING WS-CUST-SRCH-IDX
020700            AT END
020800                CONTINUE
020900            WHEN WT-CUSTOMER-ID (WS-CUST-SRCH-IDX)
021000                               = ORDER-USER-ID
021100                SET CUSTOMER-ALREADY-SEEN TO TRUE
021200        END-SEARCH
021300     END-IF.
021400     IF NOT CUSTOMER-ALREADY-SEEN
021500        ADD 1 TO WS-CUSTOMER-COUNT
021600        ADD 1 TO WS-DAY-CUSTOMER-CTR
021700        SET WS-CUST-IDX TO WS-CUSTOMER-COUNT
021800        MOVE ORDER-USER-ID TO WT-CUSTOMER-ID (WS-CUST-IDX)
021900     END-IF.
022000*
022100 140-EXIT.
022200     EXIT.
022300*
022400 190-WRITE-DAY-RECORD.
022500*
022600*    BUSINESS RULE 6/7 -- AVERAGE IS ROUNDED HALF-UP, 2 DECIMALS,
022700*    AND IS ZERO RATHER THAN A DIVIDE EXCEPTION WHEN NO ORDERS.
022800     INITIALIZE SR-RECORD.
022900     MOVE WS-CURRENT-DATE      TO SR-DATE.
023000     MOVE WS-DAY-ORDER-CTR     TO SR-TOTAL-ORDERS.
023100     MOVE WS-DAY-REVENUE-ACC   TO SR-TOTAL-REVENUE.
023200     MOVE WS-DAY-CUSTOMER-CTR  TO SR-TOTAL-CUSTOMERS.
023300     IF WS-DAY-ORDER-CTR = ZERO
023400        MOVE ZERO TO SR-AVG-ORDER-VALUE
023500     ELSE
023600        COMPUTE WS-AVG-WORK ROUNDED =
023700                WS-DAY-REVENUE-ACC / WS-DAY-ORDER-CTR
023800        MOVE WS-AVG-WORK TO SR-AVG-ORDER-VALUE
023900     END-IF.
024000     WRITE SR-RECORD.
024100*
024200 190-EXIT.
024300     EXIT.
