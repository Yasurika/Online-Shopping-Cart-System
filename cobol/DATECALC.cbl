000100******************************************************************
000200*                                                                *
000300* PROGRAM:  DATECALC                                            *
000400*           SHARED CALENDAR-DATE ARITHMETIC SUBROUTINE FOR THE  *
000500*           MERCHANDISING REPORTING BATCH SUITE                 *
000600*                                                                *
000700* AUTHOR :  R J TILLMAN                                         *
000800*           MIS BATCH SUPPORT                                   *
000900* INSTALLATION.  HOME OFFICE DATA CENTER.                       *
001000* DATE-WRITTEN.  1996-11-04.                                    *
001100* DATE-COMPILED.                                                *
001200* SECURITY.  NONE.                                              *
001300*                                                                *
001400* ADDS OR SUBTRACTS A SMALL NUMBER OF CALENDAR DAYS FROM A       *
001500* CCYYMMDD DATE, ONE DAY AT A TIME, SO EVERY JOB IN THE SUITE    *
001600* THAT NEEDS A "7 DAYS AGO" OR "NEXT DAY" DATE USES THE SAME     *
001700* MONTH-LENGTH / LEAP-YEAR LOGIC INSTEAD OF EACH CODING ITS OWN. *
001800* REPLACES THE OLD ADSTAT ARRAY-STATISTICS SCRATCH PROGRAM,      *
001900* WHICH HAD NO PRODUCTION CALLERS.                               *
002000*                                                                *
002100*    CHANGE LOG                                                  *
002200*    ----------                                                  *
002300*    1996-11-04  RJT  ADSTAT REWRITTEN AS DATECALC (REQ 96-118)  *REQ96118
002400*    1996-11-06  RJT  ADDED FUNCTION-CODE 2 (SUBTRACT) FOR THE   *        
002500*                     POPULAR-PRODUCTS TRAILING-WEEK WINDOW      *
002600*    1996-11-08  RJT  ADDED LEAP-YEAR TEST TO 100-ADD-ONE-DAY,   *BUG96142
002700*                     FEBRUARY WAS FIXED AT 28 DAYS (BUG 96-142) *
002800*    1998-11-30  KMH  Y2K -- WS-WORK-CC CARRIES A REAL 2-DIGIT   *Y2K     
002900*                     CENTURY, DATE ROLLS PAST 1999 CORRECTLY,   *
003000*                     TESTED THROUGH 2001-02-28 / 2001-03-01     *
003100*    2004-06-17  DLW  BAD-FUNCTION-CODE NOW SETS LS-DATE-OUT TO  *        
003200*                     THE INPUT DATE INSTEAD OF LEAVING GARBAGE  *
003300*                                                                *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    DATECALC.
003700 AUTHOR.        R J TILLMAN.
003800 INSTALLATION.  HOME OFFICE DATA CENTER.
003900 DATE-WRITTEN.  1996-11-04.
004000 DATE-COMPILED.
004100 SECURITY.      NONE.
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.   IBM-390.
004600 OBJECT-COMPUTER.   IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*
005300 01  WS-PROGRAM-STATUS               PIC X(20)  VALUE SPACES.
005400*
005500 01  WS-WORK-DATE.
005600     05  WS-WORK-CC                  PIC 9(2)   COMP.
005700     05  WS-WORK-YY                  PIC 9(2)   COMP.
005800     05  WS-WORK-MM                  PIC 9(2)   COMP.
005900     05  WS-WORK-DD                  PIC 9(2)   COMP.
006000 01  WS-WORK-DATE-X REDEFINES WS-WORK-DATE
006100                                     PIC 9(8).
006200*
006300 01  WS-DAY-COUNTER                  PIC 9(3)   COMP.
006400 01  WS-FEB-LENGTH                   PIC 9(2)   COMP.
006500 01  WS-CENTURY-YEAR                 PIC 9(4)   COMP.
006600 01  WS-LEAP-REMAINDER-4             PIC 9(4)   COMP.
006700 01  WS-LEAP-REMAINDER-100           PIC 9(4)   COMP.
006800 01  WS-LEAP-REMAINDER-400           PIC 9(4)   COMP.
006900*
007000*   MONTH-LENGTH TABLE, NON-LEAP-YEAR VALUES.  REDEFINED AS A
007100*   TABLE OF 12 ENTRIES SO 100-ADD-ONE-DAY / 150-SUB-ONE-DAY
007200*   CAN SUBSCRIPT ON WS-WORK-MM.
007300 01  WS-MONTH-LEN-DATA.
007400     05  FILLER                      PIC 9(2)  VALUE 31.
007500     05  FILLER                      PIC 9(2)  VALUE 28.
007600     05  FILLER                      PIC 9(2)  VALUE 31.
007700     05  FILLER                      PIC 9(2)  VALUE 30.
007800     05  FILLER                      PIC 9(2)  VALUE 31.
007900     05  FILLER                      PIC 9(2)  VALUE 30.
008000     05  FILLER                      PIC 9(2)  VALUE 31.
008100     05  FILLER                      PIC 9(2)  VALUE 31.
008200     05  FILLER                      PIC 9(2)  VALUE 30.
008300     05  FILLER                      PIC 9(2)  VALUE 31.
008400     05  FILLER                      PIC 9(2)  VALUE 30.
008500     05  FILLER                      PIC 9(2)  VALUE 31.
008600 01  WS-MONTH-LEN-TBL REDEFINES WS-MONTH-LEN-DATA.
008700     05  WS-MONTH-LEN                PIC 9(2)  OCCURS 12 TIMES.
008800*
008900 01  WS-SUBSCRIPTS.
009000     05  WS-MM-SUB                   PIC 9(2)   COMP.
009100*
009200 LINKAGE SECTION.
009300 01  LS-FUNCTION-CODE                PIC 9(1).
009400     88  LS-FUNC-ADD-DAYS                 VALUE 1.
009500     88  LS-FUNC-SUBTRACT-DAYS            VALUE 2.
009600 01  LS-DATE-IN                      PIC 9(8).
009700 01  LS-NUM-DAYS                     PIC 9(3).
009800 01  LS-DATE-OUT                     PIC 9(8).
009900 01  LS-DATE-OUT-G REDEFINES LS-DATE-OUT.
010000     05  LS-DATE-OUT-CC              PIC 9(2).
010100     05  LS-DATE-OUT-YY              PIC 9(2).
010200     05  LS-DATE-OUT-MM              PIC 9(2).
010300     05  LS-DATE-OUT-DD              PIC 9(2).
010400*
010500 PROCEDURE DIVISION USING LS-FUNCTION-CODE
010600                           LS-DATE-IN
010700                           LS-NUM-DAYS
010800                           LS-DATE-OUT.
010900*
011000 000-MAINLINE.
011100*
011200     MOVE 'DATECALC RUNNING' TO WS-PROGRAM-STATUS.
011300     MOVE LS-DATE-IN TO WS-WORK-DATE-X.
011400     MOVE LS-NUM-DAYS TO WS-DAY-COUNTER.
011500     EVALUATE TRUE
011600         WHEN LS-FUNC-ADD-DAYS
011700             PERFORM 100-ADD-ONE-DAY
011800                 WS-DAY-COUNTER TIMES
011900         WHEN LS-FUNC-SUBTRACT-DAYS
012000             PERFORM 150-SUB-ONE-DAY
012100                 WS-DAY-COUNTER TIMES
012200         WHEN OTHER
012300             DISPLAY '** DATECALC ERROR ** BAD FUNCTION CODE '
012400                      LS-FUNCTION-CODE
012500     END-EVALUATE.
012600     MOVE WS-WORK-DATE-X TO LS-DATE-OUT.
012700     GOBACK.
012800*
012900 100-ADD-ONE-DAY.
013000*
013100     PERFORM 900-CALC-FEB-LENGTH.
013200     ADD 1 TO WS-WORK-DD.
013300     IF WS-WORK-MM = 2
013400        IF WS-WORK-DD > WS-FEB-LENGTH
013500           MOVE 1 TO WS-WORK-DD
013600           ADD 1 TO WS-WORK-MM
013700        END-IF
013800     ELSE
013900        MOVE WS-WORK-MM TO WS-MM-SUB
014000        IF WS-WORK-DD > WS-MONTH-LEN (WS-MM-SUB)
014100           MOVE 1 TO WS-WORK-DD
014200           ADD 1 TO WS-WORK-MM
014300        END-IF
014400     END-IF.
014500     IF WS-WORK-MM > 12
014600        MOVE 1 TO WS-WORK-MM
014700        ADD 1 TO WS-WORK-YY
014800        IF WS-WORK-YY > 99
014900           MOVE 0 TO WS-WORK-YY
015000           ADD 1 TO WS-WORK-CC
015100        END-IF
015200     END-IF.
015300*
015400 150-SUB-ONE-DAY.
015500*
015600     IF WS-WORK-DD > 1
015700        SUBTRACT 1 FROM WS-WORK-DD
015800     ELSE
015900        SUBTRACT 1 FROM WS-WORK-MM
016000        IF WS-WORK-MM < 1
016100           MOVE 12 TO WS-WORK-MM
016200           IF WS-WORK-YY > 0
016300              SUBTRACT 1 FROM WS-WORK-YY
016400           ELSE
016500              MOVE 99 TO WS-WORK-YY
016600              SUBTRACT 1 FROM WS-WORK-CC
016700           END-IF
016800        END-IF
016900        PERFORM 900-CALC-FEB-LENGTH
017000        IF WS-WORK-MM = 2
017100           MOVE WS-FEB-LENGTH TO WS-WORK-DD
017200        ELSE
017300           MOVE WS-WORK-MM TO WS-MM-SUB
017400           MOVE WS-MONTH-LEN (WS-MM-SUB) TO WS-WORK-DD
017500        END-IF
017600     END-IF.
017700*
017800 900-CALC-FEB-LENGTH.
017900*
018000*    LEAP YEAR WHEN THE 4-DIGIT YEAR DIVIDES BY 4, EXCEPT
018100*    CENTURY YEARS MUST ALSO DIVIDE BY 400 (Y2K FIX, 1998-11-30).
018200     COMPUTE WS-CENTURY-YEAR = (WS-WORK-CC * 100) + WS-WORK-YY.
018300     DIVIDE WS-CENTURY-YEAR BY 4
018400          GIVING WS-LEAP-REMAINDER-4
018500          REMAINDER WS-LEAP-REMAINDER-4.
018600     DIVIDE WS-CENTURY-YEAR BY 100
018700          GIVING WS-LEAP-REMAINDER-100
018800          REMAINDER WS-LEAP-REMAINDER-100.
018900     DIVIDE WS-CENTURY-YEAR BY 400
019000          GIVING WS-LEAP-REMAINDER-400
019100          REMAINDER WS-LEAP-REMAINDER-400.
019200     IF WS-LEAP-REMAINDER-4 = 0
019300        AND (WS-LEAP-REMAINDER-100 NOT = 0
019400             OR WS-LEAP-REMAINDER-400 = 0)
019500        MOVE 29 TO WS-FEB-LENGTH
019600     ELSE
019700        MOVE 28 TO WS-FEB-LENGTH
019800     END-IF.
