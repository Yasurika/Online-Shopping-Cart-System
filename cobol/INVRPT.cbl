000100******************************************************************
000200*                                                                *
000300* PROGRAM:  INVRPT                                              *
000400*           INVENTORY VALUATION REPORT AND LOW-STOCK ALERTS     *
000500*                                                                *
000600* AUTHOR :  R J TILLMAN                                         *
000700* INSTALLATION.  HOME OFFICE DATA CENTER.                       *
000800* DATE-WRITTEN.  1996-06-10.                                    *
000900* DATE-COMPILED.                                                *
001000* SECURITY.  NONE.                                              *
001100*                                                                *
001200* LOADS THE PRODUCT MASTER INTO A WORKING TABLE, FLAGS EACH      *
001300* PRODUCT LOW-STOCK OR NOT AND EXTENDS ITS STOCK VALUE (PRICE   *
001400* TIMES QUANTITY ON HAND), THEN SORTS THE TABLE ASCENDING BY    *
001500* STOCK QUANTITY -- LOWEST ON HAND FIRST -- SO THE WAREHOUSE     *
001600* FLOOR SUPERVISOR SEES THE ITEMS NEEDING REORDER AT THE TOP OF *
001700* THE REPORT.  A SECOND OUTPUT FILE, THE LOW-STOCK ALERT LIST,   *
001800* IS WRITTEN FROM THE SAME SORTED PASS AND CARRIES ONLY THE      *
001900* FLAGGED ITEMS, IN THE SAME ORDER.                              *
002000*                                                                *
002100*    CHANGE LOG                                                  *
002200*    ----------                                                  *
002300*    1996-06-10  RJT  ORIGINAL PROGRAM (REQ 96-070)              *REQ96070
002400*    1996-06-24  RJT  LOW-STOCK ALERT LIST SPLIT OUT AS A SECOND *REQ96088
002500*                     OUTPUT FILE OF THIS SAME JOB STEP RATHER   *
002600*                     THAN A SEPARATE RERUN OF THE REPORT        *
002700*                     (REQ 96-088)                               *
002800*    1996-07-02  RJT  LOW-STOCK THRESHOLD FOR THIS REPORT SET TO *REQ96088
002900*                     30, CONFIRMED SEPARATELY FROM THE 20-UNIT  *
003000*                     DASHBOARD THRESHOLD -- DO NOT MERGE, SEE   *
003100*                     DASHSTAT CHANGE LOG (REQ 96-088)           *
003200*    1998-11-30  KMH  Y2K -- NO DATE FIELDS IN THIS PROGRAM,     *Y2K     
003300*                     REVIEWED AND CLEARED                       *
003400*    2005-03-14  DLW  RECOMPILED CLEAN UNDER THE PILOT COBOL     *REQ05033
003500*                     COMPILER, NO SOURCE CHANGES REQUIRED       *
003600*                     (REQ 05-033)                               *
003700*                                                                *
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    INVRPT.
004100 AUTHOR.        R J TILLMAN.
004200 INSTALLATION.  HOME OFFICE DATA CENTER.
004300 DATE-WRITTEN.  1996-06-10.
004400 DATE-COMPILED.
004500 SECURITY.      NONE.
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-390.
005000 OBJECT-COMPUTER.   IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT PRODUCT-IN ASSIGN TO PRODMAST
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800     SELECT INVENTORY-REPORT-OUT ASSIGN TO INVOUT
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT LOW-STOCK-ALERTS-OUT ASSIGN TO LOWSTKOUT
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600 FD  PRODUCT-IN
006700     RECORDING MODE IS F
006800     RECORD CONTAINS 103 CHARACTERS.
006900     COPY PRODCPY.
007000*
007100 FD  INVENTORY-REPORT-OUT
007200     RECORDING MODE IS F
007300     RECORD CONTAINS 92 CHARACTERS.
007400 01  IR-RECORD.
007500     05  IR-PRODUCT-ID               PIC 9(09).
007600     05  IR-NAME                     PIC X(40).
007700     05  IR-CATEGORY                 PIC X(20).
007800     05  IR-STOCK-QTY                PIC S9(7).
007900     05  IR-THRESHOLD                PIC 9(03).
008000     05  IR-LOW-STOCK-FLAG           PIC X(01).
008100     05  IR-TOTAL-VALUE              PIC S9(9)V99.
008200     05  FILLER                      PIC X(01).
008300*
008400 FD  LOW-STOCK-ALERTS-OUT
008500     RECORDING MODE IS F
008600     RECORD CONTAINS 92 CHARACTERS.
008700 01  LS-ALERT-RECORD.
008800     05  LA-PRODUCT-ID               PIC 9(09).
008900     05  LA-NAME                     PIC X(40).
009000     05  LA-CATEGORY                 PIC X(20).
009100     05  LA-STOCK-QTY                PIC S9(7).
009200     05  LA-THRESHOLD                PIC 9(03).
009300     05  LA-LOW-STOCK-FLAG           PIC X(01).
009400     05  LA-TOTAL-VALUE              PIC S9(9)V99.
009500     05  FILLER                      PIC X(01).
009600*
009700 WORKING-STORAGE SECTION.
009800*
009900 01  PROGRAM-INDICATOR-SWITCHES.
010000     05  WS-EOF-PRODUCT-SW           PIC X(3)   VALUE 'NO '.
010100         88  EOF-PRODUCT                          VALUE 'YES'.
010200*
010300*    PRODUCT WORKING TABLE -- LOADED FROM PRODUCT-IN IN MASTER
010400*    FILE ORDER, WHICH IS THE ORDER THAT TIES MUST PRESERVE.
010500 01  WS-PRODUCT-TABLE.
010600     05  WS-PROD-ENTRY OCCURS 3000 TIMES
010700                       INDEXED BY WT-IDX WT-SRCH-IDX.
010800         10  WT-PROD-ID              PIC 9(09).
010900         10  WT-PROD-NAME            PIC X(40).
011000         10  WT-PROD-CATEGORY        PIC X(20).
011100         10  WT-STOCK-QTY            PIC S9(7).
011200         10  WT-LOW-STOCK-FLAG       PIC X(01).
011300         10  WT-TOTAL-VALUE          PIC S9(9)V99.
011400 01  WS-PROD-COUNT                   PIC 9(9)   COMP VALUE ZERO.
011500*
011600*    INSERTION-SORT WORKAREAS -- ONE HOLDING ENTRY FOR THE SHIFT.
011700 01  WS-SORT-I                       PIC 9(9)   COMP.
011800 01  WS-SORT-J                       PIC 9(9)   COMP.
011900 01  WS-HOLD-ENTRY.
012000     05  WS-HOLD-PROD-ID             PIC 9(09).
012100     05  WS-HOLD-PROD-NAME           PIC X(40).
012200     05  WS-HOLD-PROD-CATEGORY       PIC X(20).
012300     05  WS-HOLD-STOCK-QTY           PIC S9(7).
012400     05  WS-HOLD-LOW-STOCK-FLAG      PIC X(01).
012500     05  WS-HOLD-TOTAL-VALUE         PIC S9(9)V99.
012600*
012700 PROCEDURE DIVISION.
012800*
012900 000-MAINLINE.
013000*
013100     OPEN INPUT  PRODUCT-IN
013200          OUTPUT INVENTORY-REPORT-OUT
013300                 LOW-STOCK-ALERTS-OUT.
013400     PERFORM 200-LOAD-PRODUCT-TABLE THRU 200-EXIT.
013500     PERFORM 500-SORT-BY-STOCK-QTY THRU 500-EXIT.
013600     PERFORM 600-WRITE-REPORT THRU 600-EXIT.
013700     CLOSE PRODUCT-IN
013800           INVENTORY-REPORT-OUT
013900           LOW-STOCK-ALERTS-OUT.
014000     MOVE ZERO TO RETURN-CODE.
014100     GOBACK.
014200*
014300 200-LOAD-PRODUCT-TABLE.
014400*
014500     PERFORM 210-READ-PRODUCT THRU 210-EXIT.
014600     PERFORM 220-ADD-TABLE-ENTRY THRU 220-EXIT
014700         UNTIL EOF-PRODUCT.
014800*
014900 200-EXIT.
015000     EXIT.
015100*
015200 210-READ-PRODUCT.
015300*
015400     READ PRODUCT-IN
015500         AT END
015600             SET EOF-PRODUCT TO TRUE.
015700*
015800 210-EXIT.
015900     EXIT.
016000*
016100 220-ADD-TABLE-ENTRY.
016200*
016300*    BUSINESS RULE 3 -- INVENTORY REPORT LOW-STOCK THRESHOLD IS
016400*    30, NOT THE 20-UNIT THRESHOLD DASHSTAT USES.  TOTAL VALUE
016500*    IS PRICE TIMES QUANTITY ON HAND.
016600     ADD 1 TO WS-PROD-COUNT.
016700     SET WT-IDX TO WS-PROD-COUNT.
016800     MOVE PROD-ID          TO WT-PROD-ID (WT-IDX).
016900     MOVE PROD-NAME        TO WT-PROD-NAME (WT-IDX).
017000     MOVE PROD-CATEGORY    TO WT-PROD-CATEGORY (WT-IDX).
017100     MOVE PROD-STOCK-QTY   TO WT-STOCK-QTY (WT-IDX).
017200     IF PROD-STOCK-QTY < 30
017300        MOVE 'Y' TO WT-LOW-STOCK-FLAG (WT-IDX)
017400     ELSE
017500        MOVE 'N' TO WT-LOW-STOCK-FLAG (WT-IDX)
017600     END-IF.
017700     COMPUTE WT-TOTAL-VALUE (WT-IDX) =
017800             PROD-PRICE * PROD-STOCK-QTY.
017900     PERFORM 210-READ-PRODUCT THRU 210-EXIT.
018000*
018100 220-EXIT.
018200     EXIT.
018300*
018400 500-SORT-BY-STOCK-QTY.
018500*
018600*    BUSINESS RULE 9 -- STABLE ASCENDING SORT BY STOCK QUANTITY.
018700*    SAME INSERTION-SORT PATTERN AS POPPROD, ASCENDING INSTEAD
018800*    OF DESCENDING -- ONLY SHIFT ENTRIES WITH A STRICTLY HIGHER
018900*    QUANTITY THAN THE ONE BEING INSERTED, TIES STAY PUT.
019000     MOVE 2 TO WS-SORT-I.
019100     PERFORM 510-INSERT-ONE-ENTRY THRU 510-EXIT
019200         UNTIL WS-SORT-I > WS-PROD-COUNT.
019300*
019400 500-EXIT.
019500     EXIT.
019600*
019700 510-INSERT-ONE-ENTRY.
019800*
019900     SET WT-IDX TO WS-SORT-I.
020000     MOVE WT-PROD-ID (WT-IDX)          TO WS-HOLD-PROD-ID.
020100     MOVE WT-PROD-NAME (WT-IDX)        TO WS-HOLD-PROD-NAME.
020200     MOVE WT-PROD-CATEGORY (WT-IDX)    TO WS-HOLD-PROD-CATEGORY.
020300     MOVE WT-STOCK-QTY (WT-IDX)        TO WS-HOLD-STOCK-QTY.
020400     MOVE WT-LOW-STOCK-FLAG (WT-IDX)   TO WS-HOLD-LOW-STOCK-FLAG.
020500     MOVE WT-TOTAL-VALUE (WT-IDX)      TO WS-HOLD-TOTAL-VALUE.
020600     SUBTRACT 1 FROM WS-SORT-I GIVING WS-SORT-J.
020700     PERFORM 520-SHIFT-ONE-ENTRY THRU 520-EXIT
020800         UNTIL WS-SORT-J = 0.
020900     SET WT-IDX TO WS-SORT-J.
021000     SET WT-IDX UP BY 1.
021100     MOVE WS-HOLD-PROD-ID              TO WT-PROD-ID (WT-IDX).
021200     MOVE WS-HOLD-PROD-NAME            TO WT-PROD-NAME (WT-IDX).
021300     MOVE WS-HOLD-PROD-CATEGORY
021400         TO WT-PROD-CATEGORY (WT-IDX).
021500     MOVE WS-HOLD-STOCK-QTY            TO WT-STOCK-QTY (WT-IDX).
021600     MOVE WS-HOLD-LOW-STOCK-FLAG
021700         TO WT-LOW-STOCK-FLAG (WT-IDX).
021800     MOVE WS-HOLD-TOTAL-VALUE          TO WT-TOTAL-VALUE (WT-IDX).
021900     ADD 1 TO WS-SORT-I.
022000*
022100 510-EXIT.
022200     EXIT.
022300*
022400 520-SHIFT-ONE-ENTRY.
022500*
022600     SET WT-IDX TO WS-SORT-J.
022700     IF WT-STOCK-QTY (WT-IDX) > WS-HOLD-STOCK-QTY
022800        SET WT-SRCH-IDX TO WS-SORT-J.
022900        SET WT-SRCH-IDX UP BY 1.
023000        MOVE WT-PROD-ID (WT-IDX)
023100            TO WT-PROD-ID (WT-SRCH-IDX).
023200        MOVE WT-PROD-NAME (WT-IDX)
023300            TO WT-PROD-NAME (WT-SRCH-IDX).
023400        MOVE WT-PROD-CATEGORY (WT-IDX)
023500            TO WT-PROD-CATEGORY (WT-SRCH-IDX).
023600        MOVE WT-STOCK-QTY (WT-IDX)
023700            TO WT-STOCK-QTY (WT-SRCH-IDX).
023800        MOVE WT-LOW-STOCK-FLAG (WT-IDX)
023900            TO WT-LOW-STOCK-FLAG (WT-SRCH-IDX).
024000        MOVE WT-TOTAL-VALUE (WT-IDX)
024100            TO WT-TOTAL-VALUE (WT-SRCH-IDX).
024200        SUBTRACT 1 FROM WS-SORT-J
024300     ELSE
024400        MOVE ZERO TO WS-SORT-J
024500     END-IF.
024600*
024700 520-EXIT.
024800     EXIT.
024900*
025000 600-WRITE-REPORT.
025100*
025200     SET WT-IDX TO 1.
025300     MOVE 1 TO WS-SORT-I.
025400     PERFORM 610-WRITE-ONE-PRODUCT THRU 610-EXIT
025500         UNTIL WS-SORT-I > WS-PROD-COUNT.
025600*
025700 600-EXIT.
025800     EXIT.
025900*
026000 610-WRITE-ONE-PRODUCT.
026100*
026200     SET WT-IDX TO WS-SORT-I.
026300     MOVE WT-PROD-ID (WT-IDX)         TO IR-PRODUCT-ID.
026400     MOVE WT-PROD-NAME (WT-IDX)       TO IR-NAME.
026500     MOVE WT-PROD-CATEGORY (WT-IDX)   TO IR-CATEGORY.
026600     MOVE WT-STOCK-QTY (WT-IDX)       TO IR-STOCK-QTY.
026700     MOVE 30                          TO IR-THRESHOLD.
026800     MOVE WT-LOW-STOCK-FLAG (WT-IDX)  TO IR-LOW-STOCK-FLAG.
026900     MOVE WT-TOTAL-VALUE (WT-IDX)     TO IR-TOTAL-VALUE.
027000     WRITE IR-RECORD.
027100     IF WT-LOW-STOCK-FLAG (WT-IDX) = 'Y'
027200        MOVE IR-PRODUCT-ID     TO LA-PRODUCT-ID
027300        MOVE IR-NAME           TO LA-NAME
027400        MOVE IR-CATEGORY       TO LA-CATEGORY
027500        MOVE IR-STOCK-QTY      TO LA-STOCK-QTY
027600        MOVE IR-THRESHOLD      TO LA-THRESHOLD
027700        MOVE IR-LOW-STOCK-FLAG TO LA-LOW-STOCK-FLAG
027800        MOVE IR-TOTAL-VALUE    TO LA-TOTAL-VALUE
027900        WRITE LS-ALERT-RECORD
028000     END-IF.
028100     ADD 1 TO WS-SORT-I.
028200*
028300 610-EXIT.
028400     EXIT.
