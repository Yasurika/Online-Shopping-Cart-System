000100******************************************************************
000200*                                                                *
000300* PROGRAM:  CATANLY                                             *
000400*           CATEGORY ANALYTICS -- CONTROL-BREAK SUMMARY OF THE  *
000500*           PRODUCT MASTER BY MERCHANDISE CATEGORY               *
000600*                                                                *
000700* AUTHOR :  R J TILLMAN                                         *
000800* INSTALLATION.  HOME OFFICE DATA CENTER.                       *
000900* DATE-WRITTEN.  1996-07-22.                                    *
001000* DATE-COMPILED.                                                *
001100* SECURITY.  NONE.                                              *
001200*                                                                *
001300* BUILDS ONE SUMMARY ENTRY PER MERCHANDISE CATEGORY FROM THE    *
001400* PRODUCT MASTER -- PRODUCT COUNT, SUM OF PRICES (STANDING IN    *
001500* FOR CATEGORY REVENUE), SUM OF STOCK ON HAND, AND AN AVERAGE    *
001600* PRICE -- THEN HANDS THE SUMMARY ENTRIES TO THE SITE SORT       *
001700* PRODUCT FOR A DESCENDING-BY-REVENUE ORDERING.  THIS IS THE     *
001800* SAME RELEASE/RETURN CONTROL-BREAK SHAPE THIS SHOP HAS USED     *
001900* SINCE THE OLD AGED-TRIAL-BALANCE JOB THAT THIS STEP REPLACED.  *
002000* CA-TOTAL-SALES IS CARRIED IN THE LAYOUT BUT IS NOT POPULATED   *
002100* BY THIS JOB -- IT WAS RESERVED FOR AN ORDER-LINE-ITEM TIE-IN   *
002200* THAT MARKETING NEVER FUNDED, SEE 1997-02-11 BELOW.             *
002300*                                                                *
002400*    CHANGE LOG                                                  *
002500*    ----------                                                  *
002600*    1996-07-22  RJT  ORIGINAL PROGRAM, REPLACES THE OLD AGED    *REQ96104
002700*                     TRIAL BALANCE CONTROL-BREAK JOB WITH A     *
002800*                     CATEGORY-LEVEL MERCHANDISING SUMMARY       *
002900*                     (REQ 96-104)                               *
003000*    1997-02-11  RJT  CA-TOTAL-SALES FIELD ADDED TO THE LAYOUT   *REQ97009
003100*                     FOR THE PLANNED ORDER-LINE-ITEM TIE-IN --  *
003200*                     MARKETING SHELVED THE REQUEST, FIELD IS    *
003300*                     LEFT AT ZERO UNTIL FUNDED (REQ 97-009)     *
003400*    1998-11-30  KMH  Y2K -- NO DATE FIELDS IN THIS PROGRAM,     *Y2K     
003500*                     REVIEWED AND CLEARED                       *
003600*    2005-03-14  DLW  RECOMPILED CLEAN UNDER THE PILOT COBOL     *REQ05033
003700*                     COMPILER, NO SOURCE CHANGES REQUIRED       *
003800*                     (REQ 05-033)                               *
003900*                                                                *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    CATANLY.
004300 AUTHOR.        R J TILLMAN.
004400 INSTALLATION.  HOME OFFICE DATA CENTER.
004500 DATE-WRITTEN.  1996-07-22.
004600 DATE-COMPILED.
004700 SECURITY.      NONE.
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.   IBM-390.
005200 OBJECT-COMPUTER.   IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT PRODUCT-IN ASSIGN TO PRODMAST
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT CT-SORT-FILE ASSIGN TO UT-S-SORTFILE.
006100     SELECT CATEGORY-ANALYTICS-OUT ASSIGN TO CATOUT
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300*
006400 DATA DIVISION.
006500 FILE SECTION.
006600*
006700 FD  PRODUCT-IN
006800     RECORDING MODE IS F
006900     RECORD CONTAINS 103 CHARACTERS.
007000     COPY PRODCPY.
007100*
007200 SD  CT-SORT-FILE
007300     RECORD CONTAINS 66 CHARACTERS
007400     DATA RECORD IS CT-SORT-WORK.
007500*
007600 01  CT-SORT-WORK.
007700     05  SRT-CATEGORY                PIC X(20).
007800     05  SRT-TOTAL-PRODUCTS          PIC 9(07).
007900     05  SRT-TOTAL-SALES             PIC 9(09).
008000     05  SRT-TOTAL-REVENUE           PIC S9(9)V99.
008100     05  SRT-AVERAGE-PRICE           PIC S9(7)V99.
008200     05  SRT-TOTAL-STOCK             PIC 9(09).
008300     05  FILLER                      PIC X(01).
008400*
008500 FD  CATEGORY-ANALYTICS-OUT
008600     RECORDING MODE IS F
008700     RECORD CONTAINS 66 CHARACTERS.
008800 01  CA-RECORD.
008900     05  CA-CATEGORY                 PIC X(20).
009000     05  CA-TOTAL-PRODUCTS           PIC 9(07).
009100     05  CA-TOTAL-SALES              PIC 9(09).
009200     05  CA-TOTAL-REVENUE            PIC S9(9)V99.
009300     05  CA-AVERAGE-PRICE            PIC S9(7)V99.
009400     05  CA-TOTAL-STOCK              PIC 9(09).
009500     05  FILLER                      PIC X(01).
009600*
009700 WORKING-STORAGE SECTION.
009800*
009900 01  PROGRAM-INDICATOR-SWITCHES.
010000     05  WS-EOF-PRODUCT-SW           PIC X(3)   VALUE 'NO '.
010100         88  EOF-PRODUCT                          VALUE 'YES'.
010200     05  WS-EOF-SORT-OUTPUT-SW       PIC X(3)   VALUE 'NO '.
010300         88  EOF-SORT-OUTPUT                      VALUE 'YES'.
010400     05  WS-CATEGORY-FOUND-SW        PIC X(3)   VALUE 'NO '.
010500         88  CATEGORY-FOUND                       VALUE 'YES'.
010600*
010700*    CATEGORY WORKING TABLE -- BUILT IN FIRST-SEEN ORDER OFF THE
010800*    PRODUCT MASTER, PER BUSINESS RULE 10 -- FIRST-SEEN ORDER
010900*    ONLY MATTERS AS THE TIE-BREAK ONCE THE SORT BELOW RUNS, THE
011000*    SITE SORT PRODUCT PRESERVES INPUT ORDER FOR EQUAL KEYS.
011100 01  WS-CATEGORY-TABLE.
011200     05  WS-CAT-ENTRY OCCURS 200 TIMES
011300                      INDEXED BY CT-IDX CT-SRCH-IDX.
011400         10  CT-NAME                 PIC X(20).
011500         10  CT-PROD-COUNT           PIC 9(07)  COMP.
011600         10  CT-PRICE-SUM            PIC S9(9)V99.
011700         10  CT-STOCK-SUM            PIC 9(09)  COMP.
011800         10  CT-AVG-PRICE            PIC S9(7)V99.
011900 01  WS-CATEGORY-COUNT               PIC 9(07)  COMP VALUE ZERO.
012000*
012100 01  WS-AVERAGE-WORK                 PIC S9(7)V99.
012200*
012300 01  WS-ACCUMULATORS.
012400     05  WS-PRODUCT-READ-CTR         PIC 9(9)   COMP.
012500     05  WS-RELEASED-CTR             PIC 9(9)   COMP.
012600     05  WS-WRITTEN-CTR              PIC 9(9)   COMP.
012700*
012800 PROCEDURE DIVISION.
012900*
013000 000-MAINLINE.
013100*
013200     OPEN INPUT  PRODUCT-IN
013300          OUTPUT CATEGORY-ANALYTICS-OUT.
013400     PERFORM 200-BUILD-CATEGORY-TABLE THRU 200-EXIT.
013500     PERFORM 300-COMPUTE-AVERAGES THRU 300-EXIT.
013600     SORT CT-SORT-FILE
013700          ON DESCENDING KEY SRT-TOTAL-REVENUE
013800          INPUT PROCEDURE 400-RELEASE-CATEGORIES THRU 400-EXIT
013900          OUTPUT PROCEDURE 500-WRITE-SORTED-OUTPUT THRU 500-EXIT.
014000     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT.
014100     CLOSE PRODUCT-IN
014200           CATEGORY-ANALYTICS-OUT.
014300     MOVE ZERO TO RETURN-CODE.
014400     GOBACK.
014500*
014600 200-BUILD-CATEGORY-TABLE.
014700*
014800     PERFORM 210-READ-PRODUCT THRU 210-EXIT.
014900     PERFORM 220-ACCUM-ONE-PRODUCT THRU 220-EXIT
015000         UNTIL EOF-PRODUCT.
015100*
015200 200-EXIT.
015300     EXIT.
015400*
015500 210-READ-PRODUCT.
015600*
015700     READ PRODUCT-IN
015800         AT END
015900             SET EOF-PRODUCT TO TRUE
016000             GO TO 210-EXIT.
016100     ADD 1 TO WS-PRODUCT-READ-CTR.
016200*
016300 210-EXIT.
016400     EXIT.
016500*
016600 220-ACCUM-ONE-PRODUCT.
016700*
016800     MOVE 'NO ' TO WS-CATEGORY-FOUND-SW.
016900     IF WS-CATEGORY-COUNT > ZERO
017000        SET CT-SRCH-IDX TO 1
017100        SEARCH WS-CAT-ENTRY VARYING CT-SRCH-IDX
017200            AT END
017300                CONTINUE
017400            WHEN CT-NAME (CT-SRCH-IDX) = PROD-CATEGORY
017500                SET CATEGORY-FOUND TO TRUE
017600                ADD 1 TO CT-PROD-COUNT (CT-SRCH-IDX)
017700                ADD PROD-PRICE TO CT-PRICE-SUM (CT-SRCH-IDX)
017800                ADD PROD-STOCK-QTY TO CT-STOCK-SUM (CT-SRCH-IDX)
017900        END-SEARCH
018000     END-IF.
018100     IF NOT CATEGORY-FOUND
018200        ADD 1 TO WS-CATEGORY-COUNT
018300        SET CT-IDX TO WS-CATEGORY-COUNT
018400        MOVE PROD-CATEGORY   TO CT-NAME (CT-IDX)
018500        MOVE 1               TO CT-PROD-COUNT (CT-IDX)
018600        MOVE PROD-PRICE      TO CT-PRICE-SUM (CT-IDX)
018700        MOVE PROD-STOCK-QTY  TO CT-STOCK-SUM (CT-IDX)
018800     END-IF.
018900     PERFORM 210-READ-PRODUCT THRU 210-EXIT.
019000*
019100 220-EXIT.
019200     EXIT.
019300*
019400 300-COMPUTE-AVERAGES.
019500*
019600     MOVE 1 TO CT-IDX.
019700     PERFORM 310-COMPUTE-ONE-AVERAGE THRU 310-EXIT
019800         UNTIL CT-IDX > WS-CATEGORY-COUNT.
019900*
020000 300-EXIT.
020100     EXIT.
020200*
020300 310-COMPUTE-ONE-AVERAGE.
020400*
020500*    BUSINESS RULE 6/7 -- AVERAGE PRICE ROUNDED HALF-UP, 2
020600*    DECIMALS, ZERO WHEN THE CATEGORY HAS NO PRODUCTS (CANNOT
020700*    HAPPEN FOR AN ENTRY BUILT ABOVE, GUARD KEPT FOR SAFETY).
020800     IF CT-PROD-COUNT (CT-IDX) = ZERO
020900        MOVE ZERO TO WS-AVERAGE-WORK
021000     ELSE
021100        COMPUTE WS-AVERAGE-WORK ROUNDED =
021200                CT-PRICE-SUM (CT-IDX) / CT-PROD-COUNT (CT-IDX)
021300     END-IF.
021400     MOVE WS-AVERAGE-WORK TO CT-AVG-PRICE (CT-IDX).
021500     SET CT-IDX UP BY 1.
021600*
021700 310-EXIT.
021800     EXIT.
021900*
022000 400-RELEASE-CATEGORIES.
022100*
022200     SET CT-IDX TO 1.
022300     PERFORM 410-RELEASE-ONE-CATEGORY THRU 410-EXIT
022400         UNTIL CT-IDX > WS-CATEGORY-COUNT.
022500*
022600 400-EXIT.
022700     EXIT.
022800*
022900 410-RELEASE-ONE-CATEGORY.
023000*
023100*    CA-TOTAL-SALES IS RESERVED, ALWAYS ZERO -- SEE HEADER.
023200     MOVE CT-NAME (CT-IDX)         TO SRT-CATEGORY.
023300     MOVE CT-PROD-COUNT (CT-IDX)   TO SRT-TOTAL-PRODUCTS.
023400     MOVE ZERO                     TO SRT-TOTAL-SALES.
023500     MOVE CT-PRICE-SUM (CT-IDX)    TO SRT-TOTAL-REVENUE.
023600     MOVE CT-AVG-PRICE (CT-IDX)    TO SRT-AVERAGE-PRICE.
023700     MOVE CT-STOCK-SUM (CT-IDX)    TO SRT-TOTAL-STOCK.
023800     RELEASE CT-SORT-WORK.
023900     ADD 1 TO WS-RELEASED-CTR.
024000     SET CT-IDX UP BY 1.
024100*
024200 410-EXIT.
024300     EXIT.
024400*
024500 500-WRITE-SORTED-OUTPUT.
024600*
024700     MOVE 'NO ' TO WS-EOF-SORT-OUTPUT-SW.
024800     PERFORM 510-RETURN-ONE-CATEGORY THRU 510-EXIT
024900         UNTIL EOF-SORT-OUTPUT.
025000*
025100 500-EXIT.
025200     EXIT.
025300*
025400 510-RETURN-ONE-CATEGORY.
025500*
025600     RETURN CT-SORT-FILE
025700         AT END
025800             SET EOF-SORT-OUTPUT TO TRUE
025900             GO TO 510-EXIT.
026000     MOVE SRT-CATEGORY          TO CA-CATEGORY.
026100     MOVE SRT-TOTAL-PRODUCTS    TO CA-TOTAL-PRODUCTS.
026200     MOVE SRT-TOTAL-SALES       TO CA-TOTAL-SALES.
026300     MOVE SRT-TOTAL-REVENUE     TO CA-TOTAL-REVENUE.
026400     MOVE SRT-AVERAGE-PRICE     TO CA-AVERAGE-PRICE.
026500     MOVE SRT-TOTAL-STOCK       TO CA-TOTAL-STOCK.
026600     WRITE CA-RECORD.
026700     ADD 1 TO WS-WRITTEN-CTR.
026800*
026900 510-EXIT.
027000     EXIT.
027100*
027200 900-DISPLAY-PROG-DIAG.
027300*
027400     DISPLAY '****  CATANLY - PRODUCTS READ    '
027500              WS-PRODUCT-READ-CTR.
027600     DISPLAY '****  CATANLY - CATEGORIES WRITTEN '
027700              WS-WRITTEN-CTR.
027800*
027900 900-EXIT.
028000     EXIT.
