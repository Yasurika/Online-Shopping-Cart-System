000100******************************************************************
000200*                                                                *
000300* PROGRAM:  DASHSTAT                                            *
000400*           NIGHTLY MERCHANDISING DASHBOARD -- SUMMARY COUNTS   *
000500*                                                                *
000600* AUTHOR :  R J TILLMAN                                         *
000700* INSTALLATION.  HOME OFFICE DATA CENTER.                       *
000800* DATE-WRITTEN.  1996-04-02.                                    *
000900* DATE-COMPILED.                                                *
001000* SECURITY.  NONE.                                              *
001100*                                                                *
001200* READS THE PRODUCT, USER, AND ORDER MASTERS ONE TIME EACH AND  *
001300* BUILDS THE SINGLE-RECORD DASHBOARD-STATS EXTRACT THAT FEEDS   *
001400* THE ADMIN DASHBOARD SCREEN -- TOTAL PRODUCTS/USERS/ORDERS,    *
001500* TODAY'S ORDER COUNT AND REVENUE, AND LOW-STOCK/OUT-OF-STOCK   *
001600* PRODUCT COUNTS.  "TODAY" IS TAKEN FROM THE RUN-PARM-IN CARD,  *
001700* NOT FROM THE SYSTEM CLOCK, SO THE JOB CAN BE RERUN AGAINST A  *
001800* PRIOR DATE FOR RECOVERY WITHOUT RECODING.                     *
001900*                                                                *
002000*    CHANGE LOG                                                  *
002100*    ----------                                                  *
002200*    1996-04-02  RJT  ORIGINAL PROGRAM (REQ 96-070)              *REQ96070
002300*    1996-04-19  RJT  ADDED OUT-OF-STOCK COUNT, DASHBOARD        *REQ96081
002400*                     SCREEN GREW A SECOND TILE (REQ 96-081)     *
002500*    1996-08-01  RJT  LOW-STOCK THRESHOLD CONFIRMED AT 20 UNITS  *        
002600*                     FOR THIS JOB -- NOTE THE INVENTORY REPORT  *
002700*                     JOB (INVRPT) USES A DIFFERENT THRESHOLD    *
002800*                     OF 30, THIS IS INTENTIONAL, DO NOT MERGE   *
002900*    1998-11-30  KMH  Y2K -- RUN-PARM-IN AND ORDER-CR-DATE BOTH  *Y2K     
003000*                     ALREADY CARRY 4-DIGIT CENTURIES, TESTED    *
003100*                     WITH A 2000-01-01 RUN-DATE CARD, CLEAN     *
003200*    2005-03-14  DLW  RECOMPILED CLEAN UNDER THE PILOT COBOL     *REQ05033
003300*                     COMPILER, NO SOURCE CHANGES REQUIRED       *
003400*                     (REQ 05-033)                               *
003500*                                                                *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.    DASHSTAT.
003900 AUTHOR.        R J TILLMAN.
004000 INSTALLATION.  HOME OFFICE DATA CENTER.
004100 DATE-WRITTEN.  1996-04-02.
004200 DATE-COMPILED.
004300 SECURITY.      NONE.
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-390.
004800 OBJECT-COMPUTER.   IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT RUN-PARM-IN ASSIGN TO RUNPARM
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600     SELECT PRODUCT-IN ASSIGN TO PRODMAST
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800     SELECT USER-IN ASSIGN TO USERMAST
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT ORDER-IN ASSIGN TO ORDRMAST
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200     SELECT DASHBOARD-STATS-OUT ASSIGN TO DASHOUT
006300         ORGANIZATION IS LINE SEQUENTIAL.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800 FD  RUN-PARM-IN
006900     RECORDING MODE IS F
007000     RECORD CONTAINS 8 CHARACTERS.
007100 01  RUN-PARM-RECORD.
007200     05  RP-RUN-DATE                 PIC 9(8).
007300*
007400 FD  PRODUCT-IN
007500     RECORDING MODE IS F
007600     RECORD CONTAINS 103 CHARACTERS.
007700     COPY PRODCPY.
007800*
007900 FD  USER-IN
008000     RECORDING MODE IS F
008100     RECORD CONTAINS 67 CHARACTERS.
008200     COPY USERCPY.
008300*
008400 FD  ORDER-IN
008500     RECORDING MODE IS F
008600     RECORD CONTAINS 48 CHARACTERS.
008700     COPY ORDRCPY.
008800*
008900 FD  DASHBOARD-STATS-OUT
009000     RECORDING MODE IS F
009100     RECORD CONTAINS 80 CHARACTERS.
009200 01  DS-RECORD.
009300     05  DS-TOTAL-PRODUCTS           PIC 9(09).
009400     05  DS-TOTAL-USERS              PIC 9(09).
009500     05  DS-TOTAL-ORDERS             PIC 9(09).
009600     05  DS-TODAY-ORDERS             PIC 9(09).
009700     05  DS-TOTAL-REVENUE            PIC S9(9)V99.
009800     05  DS-TODAY-REVENUE            PIC S9(9)V99.
009900     05  DS-LOW-STOCK-PRODUCTS       PIC 9(09).
010000     05  DS-OUT-OF-STOCK-PRODUCTS    PIC 9(09).
010100     05  FILLER                      PIC X(04).
010200*
010300 WORKING-STORAGE SECTION.
010400*
010500 01  PROGRAM-INDICATOR-SWITCHES.
010600     05  WS-EOF-PRODUCT-SW           PIC X(3)   VALUE 'NO '.
010700         88  EOF-PRODUCT                          VALUE 'YES'.
010800     05  WS-EOF-USER-SW              PIC X(3)   VALUE 'NO '.
010900         88  EOF-USER                             VALUE 'YES'.
011000     05  WS-EOF-ORDER-SW             PIC X(3)   VALUE 'NO '.
011100         88  EOF-ORDER                            VALUE 'YES'.
011200*
011300 01  WS-ACCUMULATORS.
011400     05  WS-PRODUCT-READ-CTR         PIC 9(9)   COMP.
011500     05  WS-USER-READ-CTR            PIC 9(9)   COMP.
011600     05  WS-ORDER-READ-CTR           PIC 9(9)   COMP.
011700     05  WS-LOW-STOCK-CTR            PIC 9(9)   COMP.
011800     05  WS-OUT-OF-STOCK-CTR         PIC 9(9)   COMP.
011900     05  WS-TOTAL-REVENUE-ACC        PIC S9(9)V99.
012000     05  WS-TODAY-ORDER-CTR          PIC 9(9)   COMP.
012100     05  WS-TODAY-REVENUE-ACC        PIC S9(9)V99.
012200*
012300 01  WS-RUN-DATE                     PIC 9(8)   VALUE ZERO.
012400*
012500 PROCEDURE DIVISION.
012600*
012700 000-MAINLINE.
012800*
012900     OPEN INPUT  RUN-PARM-IN
013000                 PRODUCT-IN
013100                 USER-IN
013200                 ORDER-IN
013300          OUTPUT DASHBOARD-STATS-OUT.
013400     READ RUN-PARM-IN INTO RUN-PARM-RECORD
013500         AT END
013600             DISPLAY '** DASHSTAT ERROR ** NO RUN-PARM CARD'.
013700     MOVE RP-RUN-DATE TO WS-RUN-DATE.
013800     PERFORM 200-ACCUM-PRODUCTS THRU 200-EXIT.
013900     PERFORM 300-ACCUM-USERS THRU 300-EXIT.
014000     PERFORM 400-ACCUM-ORDERS THRU 400-EXIT.
014100     PERFORM 500-WRITE-DASHBOARD-STATS THRU 500-EXIT.
014200     CLOSE RUN-PARM-IN
014300           PRODUCT-IN
014400           USER-IN
014500           ORDER-IN
014600           DASHBOARD-STATS-OUT.
014700     MOVE ZERO TO RETURN-CODE.
014800     GOBACK.
014900*
015000 200-ACCUM-PRODUCTS.
015100*
015200     PERFORM 210-READ-PRODUCT THRU 210-EXIT.
015300     PERFORM 220-TEST-STOCK-LEVELS THRU 220-EXIT
015400         UNTIL EOF-PRODUCT.
015500*
015600 200-EXIT.
015700     EXIT.
015800*
015900 210-READ-PRODUCT.
016000*
016100     READ PRODUCT-IN
016200         AT END
016300             SET EOF-PRODUCT TO TRUE.
016400*
016500 210-EXIT.
016600     EXIT.
016700*
016800 220-TEST-STOCK-LEVELS.
016900*
017000*    BUSINESS RULE 1 -- DASHBOARD LOW-STOCK THRESHOLD IS 20.
017100*    BUSINESS RULE 2 -- OUT-OF-STOCK IS STOCK QTY OF ZERO.
017200     ADD 1 TO WS-PRODUCT-READ-CTR.
017300     IF PROD-STOCK-QTY < 20
017400        ADD 1 TO WS-LOW-STOCK-CTR.
017500     IF PROD-STOCK-QTY = 0
017600        ADD 1 TO WS-OUT-OF-STOCK-CTR.
017700     PERFORM 210-READ-PRODUCT THRU 210-EXIT.
017800*
017900 220-EXIT.
018000     EXIT.
018100*
018200 300-ACCUM-USERS.
018300*
018400     PERFORM 310-READ-USER THRU 310-EXIT
018500         UNTIL EOF-USER.
018600*
018700 300-EXIT.
018800     EXIT.
018900*
019000 310-READ-USER.
019100*
019200     READ USER-IN
019300         AT END
019400             SET EOF-USER TO TRUE
019500             GO TO 310-EXIT.
019600     ADD 1 TO WS-USER-READ-CTR.
019700*
019800 310-EXIT.
019900     EXIT.
020000*
020100 400-ACCUM-ORDERS.
020200*
020300     PERFORM 405-READ-ORDER THRU 405-EXIT.
020400     PERFORM 410-TEST-TODAY-ORDER THRU 410-EXIT
020500         UNTIL EOF-ORDER.
020600*
020700 400-EXIT.
020800     EXIT.
020900*
021000 405-READ-ORDER.
021100*
021200     READ ORDER-IN
021300         AT END
021400             SET EOF-ORDER TO TRUE.
021500*
021600 405-EXIT.
021700     EXIT.
021800*
021900 410-TEST-TODAY-ORDER.
022000*
022100*    BUSINESS RULE 4 -- "TODAY" IS THE DATE PORTION OF THE ORDER
022200*    CREATION TIMESTAMP COMPARED TO THE RUN-PARM-IN RUN DATE.
022300     ADD 1 TO WS-ORDER-READ-CTR.
022400     ADD ORDER-TOTAL-AMOUNT TO WS-TOTAL-REVENUE-ACC.
022500     IF ORDER-CR-DATE = WS-RUN-DATE
022600        ADD 1 TO WS-TODAY-ORDER-CTR
022700        ADD ORDER-TOTAL-AMOUNT TO WS-TODAY-REVENUE-ACC.
022800     PERFORM 405-READ-ORDER THRU 405-EXIT.
022900*
023000 410-EXIT.
023100     EXIT.
023200*
023300 500-WRITE-DASHBOARD-STATS.
023400*
023500     INITIALIZE DS-RECORD.
023600     MOVE WS-PRODUCT-READ-CTR    TO DS-TOTAL-PRODUCTS.
023700     MOVE WS-USER-READ-CTR       TO DS-TOTAL-USERS.
023800     MOVE WS-ORDER-READ-CTR      TO DS-TOTAL-ORDERS.
023900     MOVE WS-TODAY-ORDER-CTR     TO DS-TODAY-ORDERS.
024000     MOVE WS-TOTAL-REVENUE-ACC   TO DS-TOTAL-REVENUE.
024100     MOVE WS-TODAY-REVENUE-ACC   TO DS-TODAY-REVENUE.
024200     MOVE WS-LOW-STOCK-CTR       TO DS-LOW-STOCK-PRODUCTS.
024300     MOVE WS-OUT-OF-STOCK-CTR    TO DS-OUT-OF-STOCK-PRODUCTS.
024400     WRITE DS-RECORD.
024500*
024600 500-EXIT.
024700     EXIT.
