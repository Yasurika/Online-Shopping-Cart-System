000100******************************************************************
000200*                                                                *
000300* PROGRAM:  TRKVIEW                                             *
000400*           PRODUCT-VIEW TRACKING -- APPEND TO THE VIEW LOG    *
000500*                                                                *
000600* AUTHOR :  R J TILLMAN                                         *
000700* INSTALLATION.  HOME OFFICE DATA CENTER.                       *
000800* DATE-WRITTEN.  1996-11-02.                                    *
000900* DATE-COMPILED.                                                *
001000* SECURITY.  NONE.                                              *
001100*                                                                *
001200* THE WEB TIER SPOOLS ONE VIEW-REQUEST-IN CARD PER PRODUCT-     *
001300* DETAIL-PAGE HIT DURING THE DAY; THIS STEP RUNS OVERNIGHT AND  *
001400* APPENDS THEM TO THE PRODUCT-VIEW-OUT LOG THAT POPPROD READS.  *
001500* EACH REQUEST'S PRODUCT ID IS VALIDATED AGAINST THE PRODUCT    *
001600* MASTER BEFORE IT IS APPENDED -- THE MASTER HAS NO INDEX, SO   *
001700* THIS IS A SEQUENTIAL RE-SCAN PER REQUEST.  A REQUEST WHOSE    *
001800* USER ID DOES NOT VALIDATE IS NOT REJECTED FOR THAT REASON --  *
001900* IT IS RECORDED AS AN ANONYMOUS VIEW (USER ID ZERO).           *
002000*                                                                *
002100*    CHANGE LOG                                                  *
002200*    ----------                                                  *
002300*    1996-11-02  RJT  ORIGINAL PROGRAM (REQ 96-118)              *REQ96118
002400*    1996-11-19  RJT  UNRESOLVABLE USER ID NO LONGER REJECTS THE *BUG96134
002500*                     WHOLE REQUEST, RECORDED AS ANONYMOUS       *
002600*                     INSTEAD (BUG 96-134, MATCHES WEB TIER)     *
002700*    1998-11-30  KMH  Y2K -- VR-RUN-TIMESTAMP PASSED THROUGH     *Y2K     
002800*                     UNCHANGED, NO DATE LOGIC, REVIEWED/CLEARED *
002900*    2005-03-14  DLW  RECOMPILED CLEAN UNDER THE PILOT COBOL     *REQ05033
003000*                     COMPILER, NO SOURCE CHANGES REQUIRED       *
003100*                     (REQ 05-033)                               *
003200*                                                                *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    TRKVIEW.
003600 AUTHOR.        R J TILLMAN.
003700 INSTALLATION.  HOME OFFICE DATA CENTER.
003800 DATE-WRITTEN.  1996-11-02.
003900 DATE-COMPILED.
004000 SECURITY.      NONE.
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-390.
004500 OBJECT-COMPUTER.   IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT VIEW-REQUEST-IN ASSIGN TO VIEWREQ
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300     SELECT PRODUCT-IN ASSIGN TO PRODMAST
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500     SELECT PRODUCT-VIEW-OUT ASSIGN TO PVIEWLOG
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700*
005800 DATA DIVISION.
005900 FILE SECTION.
006000*
006100 FD  VIEW-REQUEST-IN
006200     RECORDING MODE IS F
006300     RECORD CONTAINS 47 CHARACTERS.
006400 01  VIEW-REQUEST-RECORD.
006500     05  VR-PRODUCT-ID               PIC 9(09).
006600     05  VR-USER-ID                  PIC 9(09).
006700     05  VR-IP-ADDRESS               PIC X(15).
006800     05  VR-RUN-TIMESTAMP            PIC 9(14).
006900*
007000 FD  PRODUCT-IN
007100     RECORDING MODE IS F
007200     RECORD CONTAINS 103 CHARACTERS.
007300     COPY PRODCPY.
007400*
007500 FD  PRODUCT-VIEW-OUT
007600     RECORDING MODE IS F
007700     RECORD CONTAINS 52 CHARACTERS.
007800     COPY PVWCPY.
007900*
008000 WORKING-STORAGE SECTION.
008100*
008200 01  PROGRAM-INDICATOR-SWITCHES.
008300     05  WS-EOF-REQUEST-SW           PIC X(3)   VALUE 'NO '.
008400         88  EOF-REQUEST                          VALUE 'YES'.
008500     05  WS-EOF-PRODUCT-SW           PIC X(3)   VALUE 'NO '.
008600         88  EOF-PRODUCT                          VALUE 'YES'.
008700     05  WS-PRODUCT-FOUND-SW         PIC X(3)   VALUE 'NO '.
008800         88  PRODUCT-FOUND                        VALUE 'YES'.
008900*
009000 01  WS-ACCUMULATORS.
009100     05  WS-REQUEST-READ-CTR         PIC 9(9)   COMP.
009200     05  WS-ACCEPTED-CTR             PIC 9(9)   COMP.
009300     05  WS-REJECTED-CTR             PIC 9(9)   COMP.
009400*
009500 01  WS-OUTPUT-USER-ID               PIC 9(09)  VALUE ZERO.
009600*
009700 PROCEDURE DIVISION.
009800*
009900 000-MAINLINE.
010000*
010100     OPEN INPUT  VIEW-REQUEST-IN
010200          OUTPUT PRODUCT-VIEW-OUT.
010300     PERFORM 200-PROCESS-REQUESTS THRU 200-EXIT
010400         UNTIL EOF-REQUEST.
010500     CLOSE VIEW-REQUEST-IN
010600           PRODUCT-VIEW-OUT.
010700     MOVE ZERO TO RETURN-CODE.
010800     GOBACK.
010900*
011000 200-PROCESS-REQUESTS.
011100*
011200     PERFORM 210-READ-REQUEST THRU 210-EXIT.
011300     IF NOT EOF-REQUEST
011400        PERFORM 220-VALIDATE-PRODUCT THRU 220-EXIT
011500        IF PRODUCT-FOUND
011600           PERFORM 300-WRITE-VIEW-RECORD THRU 300-EXIT
011700        ELSE
011800           ADD 1 TO WS-REJECTED-CTR
011900        END-IF
012000     END-IF.
012100*
012200 200-EXIT.
012300     EXIT.
012400*
012500 210-READ-REQUEST.
012600*
012700     READ VIEW-REQUEST-IN
012800         AT END
012900             SET EOF-REQUEST TO TRUE
013000             GO TO 210-EXIT.
013100     ADD 1 TO WS-REQUEST-READ-CTR.
013200*
013300 210-EXIT.
013400     EXIT.
013500*
013600 220-VALIDATE-PRODUCT.
013700*
013800*    THE PRODUCT MASTER HAS NO INDEX (SEE FILES TABLE), SO THIS
013900*    IS A FRESH SEQUENTIAL SCAN FOR EVERY REQUEST -- ACCEPTABLE
014000*    GIVEN THE OVERNIGHT REQUEST VOLUME.
014100     MOVE 'NO ' TO WS-EOF-PRODUCT-SW.
014200     MOVE 'NO ' TO WS-PRODUCT-FOUND-SW.
014300     OPEN INPUT PRODUCT-IN.
014400     PERFORM 230-READ-PRODUCT THRU 230-EXIT.
014500     PERFORM 240-TEST-ONE-PRODUCT THRU 240-EXIT
014600         UNTIL EOF-PRODUCT OR PRODUCT-FOUND.
014700     CLOSE PRODUCT-IN.
014800*
014900 220-EXIT.
015000     EXIT.
015100*
015200 230-READ-PRODUCT.
015300*
015400     READ PRODUCT-IN
015500         AT END
015600             SET EOF-PRODUCT TO TRUE.
015700*
015800 230-EXIT.
015900     EXIT.
016000*
016100 240-TEST-ONE-PRODUCT.
016200*
016300     IF PROD-ID = VR-PRODUCT-ID
016400        SET PRODUCT-FOUND TO TRUE
016500     ELSE
016600        PERFORM 230-READ-PRODUCT THRU 230-EXIT
016700     END-IF.
016800*
016900 240-EXIT.
017000     EXIT.
017100*
017200 300-WRITE-VIEW-RECORD.
017300*
017400*    A SUPPLIED USER ID IS CARRIED THROUGH AS-IS; ZERO MEANS
017500*    ANONYMOUS AND IS ALSO WHAT WE STORE WHEN THE REQUEST DID
017600*    NOT SUPPLY ONE.
017700     MOVE VR-USER-ID TO WS-OUTPUT-USER-ID.
017800     MOVE VR-PRODUCT-ID    TO PV-PRODUCT-ID.
017900     MOVE WS-OUTPUT-USER-ID TO PV-USER-ID.
018000     MOVE VR-IP-ADDRESS    TO PV-IP-ADDRESS.
018100     MOVE VR-RUN-TIMESTAMP TO PV-VIEWED-TS.
018200     WRITE PROD-VIEW-RECORD.
018300     ADD 1 TO WS-ACCEPTED-CTR.
018400*
018500 300-EXIT.
018600     EXIT.
