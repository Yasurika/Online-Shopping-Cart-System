000100******************************************************************
000200*                                                                *
000300* PROGRAM:  DASHSUM                                             *
000400*           DASHBOARD SUMMARY -- ONE-RECORD ROLL-UP OF SALES,   *
000500*           INVENTORY, AND CATEGORY ACTIVITY OVER A DATE RANGE  *
000600*                                                                *
000700* AUTHOR :  R J TILLMAN                                         *
000800* INSTALLATION.  HOME OFFICE DATA CENTER.                       *
000900* DATE-WRITTEN.  1996-08-19.                                    *
001000* DATE-COMPILED.                                                *
001100* SECURITY.  NONE.                                              *
001200*                                                                *
001300* THE ADMIN DASHBOARD'S "RANGE SUMMARY" TILE NEEDS ONE NUMBER    *
001400* EACH FOR REVENUE, ORDERS, CUSTOMERS, LOW-STOCK COUNT, TOTAL    *
001500* PRODUCTS, AND TOP CATEGORY OVER A CALLER-SUPPLIED DATE RANGE.  *
001600* RATHER THAN CHAIN THIS STEP BEHIND SALESRPT/INVRPT/CATANLY     *
001700* AND RE-READ THEIR OUTPUT, THIS JOB REDOES THE SAME THREE       *
001800* ACCUMULATIONS INLINE AGAINST THE MASTERS -- IT IS A SMALL      *
001900* AMOUNT OF DUPLICATED LOGIC AGAINST HAVING A FOURTH JOB STEP    *
002000* AND THREE INTERMEDIATE FILES JUST TO PRODUCE SIX NUMBERS.      *
002100* NOTE DSM-TOTAL-CUSTOMERS SUMS EACH DAY'S DISTINCT-CUSTOMER     *
002200* COUNT RATHER THAN DE-DUPLICATING ACROSS THE WHOLE RANGE -- A   *
002300* CUSTOMER WHO ORDERS ON TWO DAYS IN THE RANGE IS COUNTED TWICE, *
002400* MATCHING WHAT SALESRPT ITSELF PRODUCES DAY BY DAY.             *
002500*                                                                *
002600*    CHANGE LOG                                                  *
002700*    ----------                                                  *
002800*    1996-08-19  RJT  ORIGINAL PROGRAM (REQ 96-104)              *REQ96104
002900*    1996-09-03  RJT  TOP-CATEGORY LOGIC CORRECTED TO KEEP THE   *BUG96119
003000*                     FIRST-SEEN CATEGORY ON A REVENUE TIE,      *
003100*                     ORIGINAL VERSION KEPT THE LAST ONE SEEN    *
003200*                     (BUG 96-119, DISAGREED WITH CATANLY)       *
003300*    1998-11-30  KMH  Y2K -- RUN-PARM-IN AND ORDER-CR-DATE BOTH  *Y2K     
003400*                     ALREADY CARRY 4-DIGIT CENTURIES, REVIEWED  *
003500*                     AND CLEARED                                *
003600*    2005-03-14  DLW  RECOMPILED CLEAN UNDER THE PILOT COBOL     *REQ05033
003700*                     COMPILER, NO SOURCE CHANGES REQUIRED       *
003800*                     (REQ 05-033)                               *
003900*                                                                *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    DASHSUM.
004300 AUTHOR.        R J TILLMAN.
004400 INSTALLATION.  HOME OFFICE DATA CENTER.
004500 DATE-WRITTEN.  1996-08-19.
004600 DATE-COMPILED.
004700 SECURITY.      NONE.
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.   IBM-390.
005200 OBJECT-COMPUTER.   IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT RUN-PARM-IN ASSIGN TO RUNPARM
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT ORDER-IN ASSIGN TO ORDRMAST
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200     SELECT PRODUCT-IN ASSIGN TO PRODMAST
006300         ORGANIZATION IS LINE SEQUENTIAL.
006400     SELECT DASHBOARD-SUMMARY-OUT ASSIGN TO DSUMOUT
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000 FD  RUN-PARM-IN
007100     RECORDING MODE IS F
007200     RECORD CONTAINS 16 CHARACTERS.
007300 01  RUN-PARM-RECORD.
007400     05  RP-START-DATE               PIC 9(8).
007500     05  RP-END-DATE                 PIC 9(8).
007600*
007700 FD  ORDER-IN
007800     RECORDING MODE IS F
007900     RECORD CONTAINS 48 CHARACTERS.
008000     COPY ORDRCPY.
008100*
008200 FD  PRODUCT-IN
008300     RECORDING MODE IS F
008400     RECORD CONTAINS 103 CHARACTERS.
008500     COPY PRODCPY.
008600*
008700 FD  DASHBOARD-SUMMARY-OUT
008800     RECORDING MODE IS F
008900     RECORD CONTAINS 68 CHARACTERS.
009000 01  DSM-RECORD.
009100     05  DSM-TOTAL-REVENUE           PIC S9(9)V99.
009200     05  DSM-TOTAL-ORDERS            PIC 9(09).
009300     05  DSM-TOTAL-CUSTOMERS         PIC 9(09).
009400     05  DSM-LOW-STOCK-COUNT         PIC 9(09).
009500     05  DSM-TOTAL-PRODUCTS          PIC 9(09).
009600     05  DSM-TOP-CATEGORY            PIC X(20).
009700     05  FILLER                      PIC X(01).
009800*
009900 WORKING-STORAGE SECTION.
010000*
010100 01  PROGRAM-INDICATOR-SWITCHES.
010200     05  WS-EOF-ORDER-SW             PIC X(3)   VALUE 'NO '.
010300         88  EOF-ORDER                             VALUE 'YES'.
010400     05  WS-EOF-PRODUCT-SW           PIC X(3)   VALUE 'NO '.
010500         88  EOF-PRODUCT                           VALUE 'YES'.
010600     05  WS-CUSTOMER-FOUND-SW        PIC X(3)   VALUE 'NO '.
010700         88  CUSTOMER-ALREADY-SEEN                 VALUE 'YES'.
010800     05  WS-CATEGORY-FOUND-SW        PIC X(3)   VALUE 'NO '.
010900         88  CATEGORY-FOUND                        VALUE 'YES'.
011000*
011100 01  WS-DATE-RANGE.
011200     05  WS-START-DATE               PIC 9(8)   VALUE ZERO.
011300     05  WS-END-DATE                 PIC 9(8)   VALUE ZERO.
011400     05  WS-CURRENT-DATE             PIC 9(8)   VALUE ZERO.
011500*
011600 01  WS-DATECALC-LINKAGE.
011700     05  WS-DC-FUNCTION              PIC 9(1)   VALUE 1.
011800         88  WS-DC-ADD-DAYS               VALUE 1.
011900     05  WS-DC-DATE-IN                PIC 9(8).
012000     05  WS-DC-NUM-DAYS               PIC 9(3)   VALUE 1.
012100     05  WS-DC-DATE-OUT               PIC 9(8).
012200*
012300*    SALES-SIDE RANGE ACCUMULATORS -- REBUILT ONE CALENDAR DAY AT
012400*    A TIME, EXACTLY LIKE SALESRPT, THEN ROLLED INTO THE RANGE
012500*    TOTALS BELOW RATHER THAN WRITTEN OUT PER DAY.
012600 01  WS-RANGE-REVENUE-ACC            PIC S9(9)V99   VALUE ZERO.
012700 01  WS-RANGE-ORDER-CTR              PIC 9(9)   COMP VALUE ZERO.
012800 01  WS-RANGE-CUSTOMER-CTR           PIC 9(9)   COMP VALUE ZERO.
012900*
013000 01  WS-DAY-CUSTOMER-TABLE.
013100     05  WS-DAY-CUST-ENTRY           OCCURS 2000 TIMES
013200                                      INDEXED BY WD-CUST-IDX
013300                                                 WD-CUST-SRCH-IDX.
013400         10  WD-CUSTOMER-ID          PIC 9(9).
013500 01  WS-DAY-CUSTOMER-COUNT           PIC 9(4)   COMP VALUE ZERO.
013600 01  WS-DAY-ORDER-CTR                PIC 9(7)   COMP.
013700*
013800*    INVENTORY-SIDE COUNTS.
013900 01  WS-TOTAL-PRODUCT-CTR            PIC 9(9)   COMP VALUE ZERO.
014000 01  WS-LOW-STOCK-CTR                PIC 9(9)   COMP VALUE ZERO.
014100*
014200*    CATEGORY-SIDE WORKING TABLE AND RUNNING TOP-CATEGORY HOLDER.
014300*    THE DASHBOARD ONLY NEEDS THE SINGLE WINNING CATEGORY, SO A
014400*    FULL SORT (SEE CATANLY) IS NOT WORTH BUILDING HERE -- A
014500*    RUNNING-MAXIMUM PASS WITH A STRICT "GREATER THAN" TEST GIVES
014600*    THE SAME FIRST-SEEN-ON-A-TIE RESULT AS A STABLE SORT WOULD.
014700 01  WS-CATEGORY-TABLE.
014800     05  WS-CAT-ENTRY OCCURS 200 TIMES
014900                      INDEXED BY CT-IDX CT-SRCH-IDX.
015000         10  CT-NAME                 PIC X(20).
015100         10  CT-PRICE-SUM            PIC S9(9)V99.
015200 01  WS-CATEGORY-COUNT               PIC 9(07)  COMP VALUE ZERO.
015300 01  WS-TOP-CATEGORY-NAME            PIC X(20)  VALUE SPACES.
015400 01  WS-TOP-CATEGORY-REVENUE         PIC S9(9)V99   VALUE ZERO.
015500*
015600 PROCEDURE DIVISION.
015700*
015800 000-MAINLINE.
015900*
016000     OPEN INPUT  RUN-PARM-IN
016100          OUTPUT DASHBOARD-SUMMARY-OUT.
016200     READ RUN-PARM-IN INTO RUN-PARM-RECORD
016300         AT END
016400             DISPLAY '** DASHSUM ERROR ** NO RUN-PARM CARD'.
016500     CLOSE RUN-PARM-IN.
016600     MOVE RP-START-DATE TO WS-START-DATE.
016700     MOVE RP-END-DATE   TO WS-END-DATE.
016800     MOVE WS-START-DATE TO WS-CURRENT-DATE.
016900     PERFORM 100-ACCUM-SALES-RANGE THRU 100-EXIT
017000         UNTIL WS-CURRENT-DATE > WS-END-DATE.
017100     PERFORM 600-ACCUM-INVENTORY THRU 600-EXIT.
017200     PERFORM 700-ACCUM-CATEGORIES THRU 700-EXIT.
017300     PERFORM 800-WRITE-SUMMARY THRU 800-EXIT.
017400     CLOSE DASHBOARD-SUMMARY-OUT.
017500     MOVE ZERO TO RETURN-CODE.
017600     GOBACK.
017700*
017800 100-ACCUM-SALES-RANGE.
017900*
018000     PERFORM 110-ACCUM-ONE-DAY THRU 110-EXIT.
018100     MOVE WS-CURRENT-DATE TO WS-DC-DATE-IN.
018200     CALL 'DATECALC' USING WS-DC-FUNCTION
018300                            WS-DC-DATE-IN
018400                            WS-DC-NUM-DAYS
018500                            WS-DC-DATE-OUT.
018600     MOVE WS-DC-DATE-OUT TO WS-CURRENT-DATE.
018700*
018800 100-EXIT.
018900     EXIT.
019000*
019100 110-ACCUM-ONE-DAY.
019200*
019300     MOVE ZERO TO WS-DAY-ORDER-CTR
019400                  WS-DAY-CUSTOMER-COUNT.
019500     MOVE 'NO ' TO WS-EOF-ORDER-SW.
019600     OPEN INPUT ORDER-IN.
019700     PERFORM 120-READ-ORDER THRU 120-EXIT.
019800     PERFORM 130-TEST-ONE-ORDER THRU 130-EXIT
019900         UNTIL EOF-ORDER.
020000     CLOSE ORDER-IN.
020100     ADD WS-DAY-CUSTOMER-COUNT TO WS-RANGE-CUSTOMER-CTR.
020200*
020300 110-EXIT.
020400     EXIT.
020500*
020600 120-READ-ORDER.
020700*
020800     READ ORDER-IN
020900         AT END
021000             SET EOF-ORDER TO TRUE.
021100*
021200 120-EXIT.
021300     EXIT.
021400*
021500 130-TEST-ONE-ORDER.
021600*
021700     IF ORDER-CR-DATE = WS-CURRENT-DATE
021800        ADD 1 TO WS-DAY-ORDER-CTR
021900        ADD 1 TO WS-RANGE-ORDER-CTR
022000        ADD ORDER-TOTAL-AMOUNT TO WS-RANGE-REVENUE-ACC
022100        PERFORM 140-ACCUM-DISTINCT-CUSTOMER THRU 140-EXIT
022200     END-IF.
022300     PERFORM 120-READ-ORDER THRU 120-EXIT.
022400*
022500 130-EXIT.
022600     EXIT.
022700*
022800 140-ACCUM-DISTINCT-CUSTOMER.
022900*
023000     MOVE 'NO ' TO WS-CUSTOMER-FOUND-SW.
023100     IF WS-DAY-CUSTOMER-COUNT > ZERO
023200        SET WD-CUST-SRCH-IDX TO 1
023300        SEARCH WS-DAY-CUST-ENTRY VARYING WD-CUST-SRCH-IDX
023400            AT END
023500                CONTINUE
023600            WHEN WD-CUSTOMER-ID (WD-CUST-SRCH-IDX)
023700                               = ORDER-USER-ID
023800                SET CUSTOMER-ALREADY-SEEN TO TRUE
023900        END-SEARCH
024000     END-IF.
024100     IF NOT CUSTOMER-ALREADY-SEEN
024200        ADD 1 TO WS-DAY-CUSTOMER-COUNT
024300        SET WD-CUST-IDX TO WS-DAY-CUSTOMER-COUNT
024400        MOVE ORDER-USER-ID TO WD-CUSTOMER-ID (WD-CUST-IDX)
024500     END-IF.
024600*
024700 140-EXIT.
024800     EXIT.
024900*
025000 600-ACCUM-INVENTORY.
025100*
025200     MOVE 'NO ' TO WS-EOF-PRODUCT-SW.
025300     OPEN INPUT PRODUCT-IN.
025400     PERFORM 610-READ-PRODUCT THRU 610-EXIT.
025500     PERFORM 620-TEST-ONE-PRODUCT THRU 620-EXIT
025600         UNTIL EOF-PRODUCT.
025700     CLOSE PRODUCT-IN.
025800*
025900 600-EXIT.
026000     EXIT.
026100*
026200 610-READ-PRODUCT.
026300*
026400     READ PRODUCT-IN
026500         AT END
026600             SET EOF-PRODUCT TO TRUE.
026700*
026800 610-EXIT.
026900     EXIT.
027000*
027100 620-TEST-ONE-PRODUCT.
027200*
027300*    BUSINESS RULE 3 -- LOW-STOCK THRESHOLD FOR THIS COUNT IS 30.
027400     ADD 1 TO WS-TOTAL-PRODUCT-CTR.
027500     IF PROD-STOCK-QTY < 30
027600        ADD 1 TO WS-LOW-STOCK-CTR.
027700     PERFORM 610-READ-PRODUCT THRU 610-EXIT.
027800*
027900 620-EXIT.
028000     EXIT.
028100*
028200 700-ACCUM-CATEGORIES.
028300*
028400     MOVE 'NO ' TO WS-EOF-PRODUCT-SW.
028500     OPEN INPUT PRODUCT-IN.
028600     PERFORM 710-READ-PRODUCT THRU 710-EXIT.
028700     PERFORM 720-ACCUM-ONE-PRODUCT THRU 720-EXIT
028800         UNTIL EOF-PRODUCT.
028900     CLOSE PRODUCT-IN.
029000     PERFORM 750-FIND-TOP-CATEGORY THRU 750-EXIT.
029100*
029200 700-EXIT.
029300     EXIT.
029400*
029500 710-READ-PRODUCT.
029600*
029700     READ PRODUCT-IN
029800         AT END
029900             SET EOF-PRODUCT TO TRUE
030000             GO TO 710-EXIT.
030100*
030200 710-EXIT.
030300     EXIT.
030400*
030500 720-ACCUM-ONE-PRODUCT.
030600*
030700     MOVE 'NO ' TO WS-CATEGORY-FOUND-SW.
030800     IF WS-CATEGORY-COUNT > ZERO
030900        SET CT-SRCH-IDX TO 1
031000        SEARCH WS-CAT-ENTRY VARYING CT-SRCH-IDX
031100            AT END
031200                CONTINUE
031300            WHEN CT-NAME (CT-SRCH-IDX) = PROD-CATEGORY
031400                SET CATEGORY-FOUND TO TRUE
031500                ADD PROD-PRICE TO CT-PRICE-SUM (CT-SRCH-IDX)
031600        END-SEARCH
031700     END-IF.
031800     IF NOT CATEGORY-FOUND
031900        ADD 1 TO WS-CATEGORY-COUNT
032000        SET CT-IDX TO WS-CATEGORY-COUNT
032100        MOVE PROD-CATEGORY  TO CT-NAME (CT-IDX)
032200        MOVE PROD-PRICE     TO CT-PRICE-SUM (CT-IDX)
032300     END-IF.
032400     PERFORM 710-READ-PRODUCT THRU 710-EXIT.
032500*
032600 720-EXIT.
032700     EXIT.
032800*
032900 750-FIND-TOP-CATEGORY.
033000*
033100     MOVE SPACES TO WS-TOP-CATEGORY-NAME.
033200     MOVE ZERO   TO WS-TOP-CATEGORY-REVENUE.
033300     SET CT-IDX TO 1.
033400     PERFORM 760-TEST-ONE-CATEGORY THRU 760-EXIT
033500         UNTIL CT-IDX > WS-CATEGORY-COUNT.
033600*
033700 750-EXIT.
033800     EXIT.
033900*
034000 760-TEST-ONE-CATEGORY.
034100*
034200*    STRICT "GREATER THAN" ONLY REPLACES THE CURRENT LEADER ON A
034300*    CLEAR WIN, SO THE FIRST-SEEN CATEGORY KEEPS A TIE -- SAME
034400*    RESULT BUSINESS RULE 10'S STABLE SORT WOULD PRODUCE.  THE
034500*    CT-IDX = 1 LEG SEEDS THE LEADER ON THE FIRST ENTRY EVEN WHEN
034600*    ITS OWN PRICE-SUM IS ZERO -- FIXES THE ALL-ZERO-CATEGORY
034700*    EDGE CASE WHERE THE LEADER WAS OTHERWISE LEFT AT SPACES.
034800     IF CT-IDX = 1
034900         OR CT-PRICE-SUM (CT-IDX) > WS-TOP-CATEGORY-REVENUE
035000        MOVE CT-NAME (CT-IDX)      TO WS-TOP-CATEGORY-NAME
035100        MOVE CT-PRICE-SUM (CT-IDX) TO WS-TOP-CATEGORY-REVENUE
035200     END-IF.
035300     SET CT-IDX UP BY 1.
035400*
035500 760-EXIT.
035600     EXIT.
035700*
035800 800-WRITE-SUMMARY.
035900*
036000     MOVE WS-RANGE-REVENUE-ACC   TO DSM-TOTAL-REVENUE.
036100     MOVE WS-RANGE-ORDER-CTR     TO DSM-TOTAL-ORDERS.
036200     MOVE WS-RANGE-CUSTOMER-CTR  TO DSM-TOTAL-CUSTOMERS.
036300     MOVE WS-LOW-STOCK-CTR       TO DSM-LOW-STOCK-COUNT.
036400     MOVE WS-TOTAL-PRODUCT-CTR   TO DSM-TOTAL-PRODUCTS.
036500     MOVE WS-TOP-CATEGORY-NAME   TO DSM-TOP-CATEGORY.
036600     WRITE DSM-RECORD.
036700*
036800 800-EXIT.
036900     EXIT.
