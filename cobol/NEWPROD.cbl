000100******************************************************************
000200*                                                                *
000300* PROGRAM:  NEWPROD                                             *
000400*           WEEKLY NEW PRODUCTS EXTRACT                        *
000500*                                                                *
000600* AUTHOR :  R J TILLMAN                                         *
000700* INSTALLATION.  HOME OFFICE DATA CENTER.                       *
000800* DATE-WRITTEN.  1996-11-06.                                    *
000900* DATE-COMPILED.                                                *
001000* SECURITY.  NONE.                                              *
001100*                                                                *
001200* READS THE PRODUCT MASTER ONE TIME AND SELECTS EVERY PRODUCT   *
001300* CREATED WITHIN THE TRAILING 7-DAY WINDOW ENDING ON THE RUN    *
001400* DATE (SEE DATECALC), WRITING THEM OUT IN MASTER FILE ORDER    *
001500* FOR THE "NEW THIS WEEK" TILE ON THE ADMIN DASHBOARD.          *
001600*                                                                *
001700*    CHANGE LOG                                                  *
001800*    ----------                                                  *
001900*    1996-11-06  RJT  ORIGINAL PROGRAM (REQ 96-118)              *REQ96118
002000*    1998-11-30  KMH  Y2K -- WINDOW COMPARE USES DATECALC, NO    *Y2K     
002100*                     CHANGE NEEDED HERE, REVIEWED AND CLEARED   *
002200*    2005-03-14  DLW  RECOMPILED CLEAN UNDER THE PILOT COBOL     *REQ05033
002300*                     COMPILER, NO SOURCE CHANGES REQUIRED       *
002400*                     (REQ 05-033)                               *
002500*                                                                *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    NEWPROD.
002900 AUTHOR.        R J TILLMAN.
003000 INSTALLATION.  HOME OFFICE DATA CENTER.
003100 DATE-WRITTEN.  1996-11-06.
003200 DATE-COMPILED.
003300 SECURITY.      NONE.
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-390.
003800 OBJECT-COMPUTER.   IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT RUN-PARM-IN ASSIGN TO RUNPARM
004500         ORGANIZATION IS LINE SEQUENTIAL.
004600     SELECT PRODUCT-IN ASSIGN TO PRODMAST
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT NEW-PRODUCTS-OUT ASSIGN TO NEWPOUT
004900         ORGANIZATION IS LINE SEQUENTIAL.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300*
005400 FD  RUN-PARM-IN
005500     RECORDING MODE IS F
005600     RECORD CONTAINS 8 CHARACTERS.
005700 01  RUN-PARM-RECORD.
005800     05  RP-RUN-DATE                 PIC 9(8).
005900*
006000 FD  PRODUCT-IN
006100     RECORDING MODE IS F
006200     RECORD CONTAINS 103 CHARACTERS.
006300     COPY PRODCPY.
006400*
006500 FD  NEW-PRODUCTS-OUT
006600     RECORDING MODE IS F
006700     RECORD CONTAINS 60 CHARACTERS.
006800 01  NP-RECORD.
006900     05  NP-PRODUCT-ID               PIC 9(09).
007000     05  NP-NAME                     PIC X(40).
007100     05  NP-CREATED-DATE             PIC 9(08).
007200     05  FILLER                      PIC X(03).
007300*
007400 WORKING-STORAGE SECTION.
007500*
007600 01  PROGRAM-INDICATOR-SWITCHES.
007700     05  WS-EOF-PRODUCT-SW           PIC X(3)   VALUE 'NO '.
007800         88  EOF-PRODUCT                          VALUE 'YES'.
007900*
008000 01  WS-RUN-DATE                     PIC 9(8)   VALUE ZERO.
008100 01  WS-WINDOW-START-DATE            PIC 9(8)   VALUE ZERO.
008200*
008300 01  WS-DATECALC-LINKAGE.
008400     05  WS-DC-FUNCTION              PIC 9(1).
008500         88  WS-DC-SUBTRACT-DAYS          VALUE 2.
008600     05  WS-DC-DATE-IN                PIC 9(8).
008700     05  WS-DC-NUM-DAYS               PIC 9(3)   VALUE 7.
008800     05  WS-DC-DATE-OUT               PIC 9(8).
008900*
009000 01  WS-ACCUMULATORS.
009100     05  WS-PRODUCT-READ-CTR         PIC 9(9)   COMP.
009200     05  WS-SELECTED-CTR             PIC 9(9)   COMP.
009300*
009400 PROCEDURE DIVISION.
009500*
009600 000-MAINLINE.
009700*
009800     OPEN INPUT  RUN-PARM-IN
009900                 PRODUCT-IN
010000          OUTPUT NEW-PRODUCTS-OUT.
010100     READ RUN-PARM-IN INTO RUN-PARM-RECORD
010200         AT END
010300             DISPLAY '** NEWPROD ERROR ** NO RUN-PARM CARD'.
010400     MOVE RP-RUN-DATE TO WS-RUN-DATE.
010500     SET WS-DC-SUBTRACT-DAYS TO TRUE.
010600     MOVE WS-RUN-DATE TO WS-DC-DATE-IN.
010700     CALL 'DATECALC' USING WS-DC-FUNCTION
010800                            WS-DC-DATE-IN
010900                            WS-DC-NUM-DAYS
011000                            WS-DC-DATE-OUT.
011100     MOVE WS-DC-DATE-OUT TO WS-WINDOW-START-DATE.
011200     PERFORM 200-SELECT-NEW-PRODUCTS THRU 200-EXIT.
011300     CLOSE RUN-PARM-IN
011400           PRODUCT-IN
011500           NEW-PRODUCTS-OUT.
011600     MOVE ZERO TO RETURN-CODE.
011700     GOBACK.
011800*
011900 200-SELECT-NEW-PRODUCTS.
012000*
012100     PERFORM 210-READ-PRODUCT THRU 210-EXIT.
012200     PERFORM 220-TEST-CREATED-IN-WINDOW THRU 220-EXIT
012300         UNTIL EOF-PRODUCT.
012400*
012500 200-EXIT.
012600     EXIT.
012700*
012800 210-READ-PRODUCT.
012900*
013000     READ PRODUCT-IN
013100         AT END
013200             SET EOF-PRODUCT TO TRUE.
013300*
013400 210-EXIT.
013500     EXIT.
013600*
013700 220-TEST-CREATED-IN-WINDOW.
013800*
013900*    BUSINESS RULE 5 -- TRAILING 7-DAY WINDOW, DAY RESOLUTION.
014000     ADD 1 TO WS-PRODUCT-READ-CTR.
014100     IF PROD-CREATED-DATE >= WS-WINDOW-START-DATE
014200        ADD 1 TO WS-SELECTED-CTR
014300        MOVE PROD-ID           TO NP-PRODUCT-ID
014400        MOVE PROD-NAME         TO NP-NAME
014500        MOVE PROD-CREATED-DATE TO NP-CREATED-DATE
014600        WRITE NP-RECORD
014700     END-IF.
014800     PERFORM 210-READ-PRODUCT THRU 210-EXIT.
014900*
015000 220-EXIT.
015100     EXIT.
