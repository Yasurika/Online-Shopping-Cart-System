000100******************************************************************
000200*                                                                *
000300* PROGRAM:  POPPROD                                             *
000400*           WEEKLY POPULAR PRODUCTS -- TOP 10 BY PAGE VIEWS     *
000500*                                                                *
000600* AUTHOR :  R J TILLMAN                                         *
000700* INSTALLATION.  HOME OFFICE DATA CENTER.                       *
000800* DATE-WRITTEN.  1996-11-05.                                    *
000900* DATE-COMPILED.                                                *
001000* SECURITY.  NONE.                                              *
001100*                                                                *
001200* LOADS THE PRODUCT MASTER INTO A WORKING-STORAGE TABLE, THEN   *
001300* MAKES ONE PASS OF THE PRODUCT-VIEW LOG COUNTING HITS PER      *
001400* PRODUCT THAT FALL WITHIN THE TRAILING 7-DAY WINDOW (SEE       *
001500* DATECALC), THEN ONE PASS OF THE SALES-STATISTICS MASTER TO    *
001600* PICK UP CUMULATIVE UNITS/REVENUE PER PRODUCT WHERE AVAILABLE. *
001700* THE TABLE IS THEN SORTED DESCENDING BY VIEW COUNT -- TIES     *
001800* KEEP THE PRODUCT MASTER'S ORIGINAL ORDER, SO THE SORT MUST BE *
001900* STABLE -- AND THE TOP 10 ENTRIES ARE WRITTEN OUT RANKED.      *
002000*                                                                *
002100*    CHANGE LOG                                                  *
002200*    ----------                                                  *
002300*    1996-11-05  RJT  ORIGINAL PROGRAM (REQ 96-118)              *REQ96118
002400*    1996-11-08  RJT  SWITCHED TABLE LOOKUP FROM RE-READING THE  *REQ96126
002500*                     VIEW LOG ONCE PER PRODUCT TO A SINGLE PASS *
002600*                     WITH SEARCH -- OLD WAY TOOK 40 MINUTES ON  *
002700*                     THE FULL CATALOG (PERF REQ 96-126)         *
002800*    1996-11-12  RJT  SORT REWRITTEN AS INSERTION SORT, THE      *BUG96131
002900*                     ORIGINAL SELECTION SORT WAS NOT STABLE AND *
003000*                     TIE-BROKEN PRODUCTS WERE SWAPPING ORDER    *
003100*                     ACROSS RERUNS (BUG 96-131)                 *
003200*    1998-11-30  KMH  Y2K -- WINDOW COMPARE USES DATECALC, NO    *Y2K     
003300*                     CHANGE NEEDED HERE, REVIEWED AND CLEARED   *
003400*    2005-03-14  DLW  RECOMPILED CLEAN UNDER THE PILOT COBOL     *REQ05033
003500*                     COMPILER, NO SOURCE CHANGES REQUIRED       *
003600*                     (REQ 05-033)                               *
003700*                                                                *
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    POPPROD.
004100 AUTHOR.        R J TILLMAN.
004200 INSTALLATION.  HOME OFFICE DATA CENTER.
004300 DATE-WRITTEN.  1996-11-05.
004400 DATE-COMPILED.
004500 SECURITY.      NONE.
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-390.
005000 OBJECT-COMPUTER.   IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT RUN-PARM-IN ASSIGN TO RUNPARM
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800     SELECT PRODUCT-IN ASSIGN TO PRODMAST
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT PRODUCT-VIEW-IN ASSIGN TO PVIEWLOG
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200     SELECT SALES-STATISTICS-IN ASSIGN TO SALSTATS
006300         ORGANIZATION IS LINE SEQUENTIAL.
006400     SELECT POPULAR-PRODUCTS-OUT ASSIGN TO POPOUT
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000 FD  RUN-PARM-IN
007100     RECORDING MODE IS F
007200     RECORD CONTAINS 8 CHARACTERS.
007300 01  RUN-PARM-RECORD.
007400     05  RP-RUN-DATE                 PIC 9(8).
007500*
007600 FD  PRODUCT-IN
007700     RECORDING MODE IS F
007800     RECORD CONTAINS 103 CHARACTERS.
007900     COPY PRODCPY.
008000*
008100 FD  PRODUCT-VIEW-IN
008200     RECORDING MODE IS F
008300     RECORD CONTAINS 52 CHARACTERS.
008400     COPY PVWCPY.
008500*
008600 FD  SALES-STATISTICS-IN
008700     RECORDING MODE IS F
008800     RECORD CONTAINS 28 CHARACTERS.
008900     COPY SALSCPY.
009000*
009100 FD  POPULAR-PRODUCTS-OUT
009200     RECORDING MODE IS F
009300     RECORD CONTAINS 112 CHARACTERS.
009400 01  PP-RECORD.
009500     05  PP-RANK                     PIC 9(02).
009600     05  PP-PRODUCT-ID                PIC 9(09).
009700     05  PP-NAME                     PIC X(40).
009800     05  PP-PRICE                    PIC S9(7)V99.
009900     05  PP-CATEGORY                 PIC X(20).
010000     05  PP-VIEW-COUNT               PIC 9(09).
010100     05  PP-SALES-COUNT              PIC 9(09).
010200     05  PP-REVENUE                  PIC S9(9)V99.
010300     05  FILLER                      PIC X(03).
010400*
010500 WORKING-STORAGE SECTION.
010600*
010700 01  PROGRAM-INDICATOR-SWITCHES.
010800     05  WS-EOF-PRODUCT-SW           PIC X(3)   VALUE 'NO '.
010900         88  EOF-PRODUCT                          VALUE 'YES'.
011000     05  WS-EOF-VIEW-SW              PIC X(3)   VALUE 'NO '.
011100         88  EOF-VIEW                             VALUE 'YES'.
011200     05  WS-EOF-SALES-SW             PIC X(3)   VALUE 'NO '.
011300         88  EOF-SALES                            VALUE 'YES'.
011400*
011500 01  WS-RUN-DATE                     PIC 9(8)   VALUE ZERO.
011600 01  WS-WINDOW-START-DATE            PIC 9(8)   VALUE ZERO.
011700*
011800 01  WS-DATECALC-LINKAGE.
011900     05  WS-DC-FUNCTION              PIC 9(1).
012000         88  WS-DC-ADD-DAYS               VALUE 1.
012100         88  WS-DC-SUBTRACT-DAYS          VALUE 2.
012200     05  WS-DC-DATE-IN                PIC 9(8).
012300     05  WS-DC-NUM-DAYS               PIC 9(3)   VALUE 7.
012400     05  WS-DC-DATE-OUT               PIC 9(8).
012500*
012600*    PRODUCT WORKING TABLE -- LOADED FROM PRODUCT-IN IN MASTER
012700*    FILE ORDER, WHICH IS THE ORDER THAT TIES MUST PRESERVE.
012800 01  WS-PRODUCT-TABLE.
012900     05  WS-PROD-ENTRY OCCURS 3000 TIMES
013000                       INDEXED BY WT-IDX WT-SRCH-IDX.
013100         10  WT-PROD-ID              PIC 9(09).
013200         10  WT-PROD-NAME            PIC X(40).
013300         10  WT-PROD-PRICE           PIC S9(7)V99.
013400         10  WT-PROD-CATEGORY        PIC X(20).
013500         10  WT-VIEW-COUNT           PIC 9(09)  COMP.
013600         10  WT-SALES-COUNT          PIC 9(09)  COMP.
013700         10  WT-SALES-REVENUE        PIC S9(9)V99.
013800 01  WS-PROD-COUNT                   PIC 9(9)   COMP VALUE ZERO.
013900*
014000*    INSERTION-SORT WORKAREAS -- ONE HOLDING ENTRY FOR THE SHIFT.
014100 01  WS-SORT-I                       PIC 9(9)   COMP.
014200 01  WS-SORT-J                       PIC 9(9)   COMP.
014300 01  WS-HOLD-ENTRY.
014400     05  WS-HOLD-PROD-ID             PIC 9(09).
014500     05  WS-HOLD-PROD-NAME           PIC X(40).
014600     05  WS-HOLD-PROD-PRICE          PIC S9(7)V99.
014700     05  WS-HOLD-PROD-CATEGORY       PIC X(20).
014800     05  WS-HOLD-VIEW-COUNT          PIC 9(09)  COMP.
014900     05  WS-HOLD-SALES-COUNT         PIC 9(09)  COMP.
015000     05  WS-HOLD-SALES-REVENUE       PIC S9(9)V99.
015100*
015200 01  WS-OUTPUT-RANK                  PIC 9(2)   COMP.
015300 01  WS-OUTPUT-LIMIT                 PIC 9(2)   COMP.
015400*
015500 PROCEDURE DIVISION.
015600*
015700 000-MAINLINE.
015800*
015900     OPEN INPUT  RUN-PARM-IN
016000                 PRODUCT-IN
016100                 PRODUCT-VIEW-IN
016200                 SALES-STATISTICS-IN
016300          OUTPUT POPULAR-PRODUCTS-OUT.
016400     READ RUN-PARM-IN INTO RUN-PARM-RECORD
016500         AT END
016600             DISPLAY '** POPPROD ERROR ** NO RUN-PARM CARD'.
016700     MOVE RP-RUN-DATE TO WS-RUN-DATE.
016800     SET WS-DC-SUBTRACT-DAYS TO TRUE.
016900     MOVE WS-RUN-DATE TO WS-DC-DATE-IN.
017000     CALL 'DATECALC' USING WS-DC-FUNCTION
017100                            WS-DC-DATE-IN
017200                            WS-DC-NUM-DAYS
017300                            WS-DC-DATE-OUT.
017400     MOVE WS-DC-DATE-OUT TO WS-WINDOW-START-DATE.
017500     PERFORM 200-LOAD-PRODUCT-TABLE THRU 200-EXIT.
017600     PERFORM 300-ACCUM-VIEW-COUNTS THRU 300-EXIT.
017700     PERFORM 400-ACCUM-SALES-STATS THRU 400-EXIT.
017800     PERFORM 500-SORT-BY-VIEWS THRU 500-EXIT.
017900     PERFORM 600-WRITE-TOP-10 THRU 600-EXIT.
018000     CLOSE RUN-PARM-IN
018100           PRODUCT-IN
018200           PRODUCT-VIEW-IN
018300           SALES-STATISTICS-IN
018400           POPULAR-PRODUCTS-OUT.
018500     MOVE ZERO TO RETURN-CODE.
018600     GOBACK.
018700*
018800 200-LOAD-PRODUCT-TABLE.
018900*
019000     PERFORM 210-READ-PRODUCT THRU 210-EXIT.
019100     PERFORM 220-ADD-TABLE-ENTRY THRU 220-EXIT
019200         UNTIL EOF-PRODUCT.
019300*
019400 200-EXIT.
019500     EXIT.
019600*
019700 210-READ-PRODUCT.
019800*
019900     READ PRODUCT-IN
020000         AT END
020100             SET EOF-PRODUCT TO TRUE.
020200*
020300 210-EXIT.
020400     EXIT.
020500*
020600 220-ADD-TABLE-ENTRY.
020700*
020800     ADD 1 TO WS-PROD-COUNT.
020900     SET WT-IDX TO WS-PROD-COUNT.
021000     MOVE PROD-ID          TO WT-PROD-ID (WT-IDX).
021100     MOVE PROD-NAME        TO WT-PROD-NAME (WT-IDX).
021200     MOVE PROD-PRICE       TO WT-PROD-PRICE (WT-IDX).
021300     MOVE PROD-CATEGORY    TO WT-PROD-CATEGORY (WT-IDX).
021400     MOVE ZERO             TO WT-VIEW-COUNT (WT-IDX).
021500     MOVE ZERO             TO WT-SALES-COUNT (WT-IDX).
021600     MOVE ZERO             TO WT-SALES-REVENUE (WT-IDX).
021700     PERFORM 210-READ-PRODUCT THRU 210-EXIT.
021800*
021900 220-EXIT.
022000     EXIT.
022100*
022200 300-ACCUM-VIEW-COUNTS.
022300*
022400     PERFORM 310-READ-VIEW THRU 310-EXIT.
022500     PERFORM 320-PROCESS-ONE-VIEW THRU 320-EXIT
022600         UNTIL EOF-VIEW.
022700*
022800 300-EXIT.
022900     EXIT.
023000*
023100 310-READ-VIEW.
023200*
023300     READ PRODUCT-VIEW-IN
023400         AT END
023500             SET EOF-VIEW TO TRUE.
023600*
023700 310-EXIT.
023800     EXIT.
023900*
024000 320-PROCESS-ONE-VIEW.
024100*
024200*    BUSINESS RULE 5 -- TRAILING 7-DAY WINDOW, DAY RESOLUTION.
024300     IF PV-VIEWED-DATE >= WS-WINDOW-START-DATE
024400        SET WT-SRCH-IDX TO 1
024500        SEARCH WS-PROD-ENTRY VARYING WT-SRCH-IDX
024600            AT END
024700                CONTINUE
024800            WHEN WT-PROD-ID (WT-SRCH-IDX) = PV-PRODUCT-ID
024900                ADD 1 TO WT-VIEW-COUNT (WT-SRCH-IDX)
025000        END-SEARCH
025100     END-IF.
025200     PERFORM 310-READ-VIEW THRU 310-EXIT.
025300*
025400 320-EXIT.
025500     EXIT.
025600*
025700 400-ACCUM-SALES-STATS.
025800*
025900*    BUSINESS RULE 12 -- A PRODUCT WITH NO MATCHING STATISTICS
026000*    RECORD KEEPS THE ZERO/ZERO SET BY 220-ADD-TABLE-ENTRY.
026100     PERFORM 410-READ-SALES THRU 410-EXIT.
026200     PERFORM 420-PROCESS-ONE-SALES THRU 420-EXIT
026300         UNTIL EOF-SALES.
026400*
026500 400-EXIT.
026600     EXIT.
026700*
026800 410-READ-SALES.
026900*
027000     READ SALES-STATISTICS-IN
027100         AT END
027200             SET EOF-SALES TO TRUE.
027300*
027400 410-EXIT.
027500     EXIT.
027600*
027700 420-PROCESS-ONE-SALES.
027800*
027900     SET WT-SRCH-IDX TO 1.
028000     SEARCH WS-PROD-ENTRY VARYING WT-SRCH-IDX
028100         AT END
028200             CONTINUE
028300         WHEN WT-PROD-ID (WT-SRCH-IDX) = SS-PRODUCT-ID
028400             MOVE SS-QUANTITY-SOLD
028500                 TO WT-SALES-COUNT (WT-SRCH-IDX)
028600             MOVE SS-TOTAL-REVENUE
028700                 TO WT-SALES-REVENUE (WT-SRCH-IDX)
028800     END-SEARCH.
028900     PERFORM 410-READ-SALES THRU 410-EXIT.
029000*
029100 420-EXIT.
029200     EXIT.
029300*
029400 500-SORT-BY-VIEWS.
029500*
029600*    BUSINESS RULE 8 -- STABLE DESCENDING SORT BY VIEW COUNT.
029700*    CLASSIC INSERTION SORT: ONLY SHIFTS ENTRIES WITH A STRICTLY
029800*    LOWER VIEW COUNT THAN THE ONE BEING INSERTED, WHICH LEAVES
029900*    ENTRIES WITH EQUAL COUNTS IN THEIR ORIGINAL RELATIVE ORDER.
030000     MOVE 2 TO WS-SORT-I.
030100     PERFORM 510-INSERT-ONE-ENTRY THRU 510-EXIT
030200         UNTIL WS-SORT-I > WS-PROD-COUNT.
030300*
030400 500-EXIT.
030500     EXIT.
030600*
030700 510-INSERT-ONE-ENTRY.
030800*
030900     SET WT-IDX TO WS-SORT-I.
031000     MOVE WT-PROD-ID (WT-IDX)          TO WS-HOLD-PROD-ID.
031100     MOVE WT-PROD-NAME (WT-IDX)        TO WS-HOLD-PROD-NAME.
031200     MOVE WT-PROD-PRICE (WT-IDX)       TO WS-HOLD-PROD-PRICE.
031300     MOVE WT-PROD-CATEGORY (WT-IDX)    TO WS-HOLD-PROD-CATEGORY.
031400     MOVE WT-VIEW-COUNT (WT-IDX)       TO WS-HOLD-VIEW-COUNT.
031500     MOVE WT-SALES-COUNT (WT-IDX)      TO WS-HOLD-SALES-COUNT.
031600     MOVE WT-SALES-REVENUE (WT-IDX)    TO WS-HOLD-SALES-REVENUE.
031700     SUBTRACT 1 FROM WS-SORT-I GIVING WS-SORT-J.
031800     PERFORM 520-SHIFT-ONE-ENTRY THRU 520-EXIT
031900         UNTIL WS-SORT-J = 0.
032000     SET WT-IDX TO WS-SORT-J.
032100     SET WT-IDX UP BY 1.
032200     MOVE WS-HOLD-PROD-ID              TO WT-PROD-ID (WT-IDX).
032300     MOVE WS-HOLD-PROD-NAME            TO WT-PROD-NAME (WT-IDX).
032400     MOVE WS-HOLD-PROD-PRICE           TO WT-PROD-PRICE (WT-IDX).
032500     MOVE WS-HOLD-PROD-CATEGORY
032600         TO WT-PROD-CATEGORY (WT-IDX).
032700     MOVE WS-HOLD-VIEW-COUNT           TO WT-VIEW-COUNT (WT-IDX).
032800     MOVE WS-HOLD-SALES-COUNT          TO WT-SALES-COUNT (WT-IDX).
032900     MOVE WS-HOLD-SALES-REVENUE
033000         TO WT-SALES-REVENUE (WT-IDX).
033100     ADD 1 TO WS-SORT-I.
033200*
033300 510-EXIT.
033400     EXIT.
033500*
033600 520-SHIFT-ONE-ENTRY.
033700*
033800     SET WT-IDX TO WS-SORT-J.
033900     IF WT-VIEW-COUNT (WT-IDX) < WS-HOLD-VIEW-COUNT
034000        SET WT-SRCH-IDX TO WS-SORT-J.
034100        SET WT-SRCH-IDX UP BY 1.
034200        MOVE WT-PROD-ID (WT-IDX)
034300            TO WT-PROD-ID (WT-SRCH-IDX).
034400        MOVE WT-PROD-NAME (WT-IDX)
034500            TO WT-PROD-NAME (WT-SRCH-IDX).
034600        MOVE WT-PROD-PRICE (WT-IDX)
034700            TO WT-PROD-PRICE (WT-SRCH-IDX).
034800        MOVE WT-PROD-CATEGORY (WT-IDX)
034900            TO WT-PROD-CATEGORY (WT-SRCH-IDX).
035000        MOVE WT-VIEW-COUNT (WT-IDX)
035100            TO WT-VIEW-COUNT (WT-SRCH-IDX).
035200        MOVE WT-SALES-COUNT (WT-IDX)
035300            TO WT-SALES-COUNT (WT-SRCH-IDX).
035400        MOVE WT-SALES-REVENUE (WT-IDX)
035500            TO WT-SALES-REVENUE (WT-SRCH-IDX).
035600        SUBTRACT 1 FROM WS-SORT-J
035700     ELSE
035800        MOVE ZERO TO WS-SORT-J
035900     END-IF.
036000*
036100 520-EXIT.
036200     EXIT.
036300*
036400 600-WRITE-TOP-10.
036500*
036600     MOVE 10 TO WS-OUTPUT-LIMIT.
036700     IF WS-PROD-COUNT < 10
036800        MOVE WS-PROD-COUNT TO WS-OUTPUT-LIMIT.
036900     MOVE ZERO TO WS-OUTPUT-RANK.
037000     PERFORM 610-WRITE-ONE-RANK THRU 610-EXIT
037100         UNTIL WS-OUTPUT-RANK = WS-OUTPUT-LIMIT.
037200*
037300 600-EXIT.
037400     EXIT.
037500*
037600 610-WRITE-ONE-RANK.
037700*
037800     ADD 1 TO WS-OUTPUT-RANK.
037900     SET WT-IDX TO WS-OUTPUT-RANK.
038000     MOVE WS-OUTPUT-RANK             TO PP-RANK.
038100     MOVE WT-PROD-ID (WT-IDX)        TO PP-PRODUCT-ID.
038200     MOVE WT-PROD-NAME (WT-IDX)      TO PP-NAME.
038300     MOVE WT-PROD-PRICE (WT-IDX)     TO PP-PRICE.
038400     MOVE WT-PROD-CATEGORY (WT-IDX)  TO PP-CATEGORY.
038500     MOVE WT-VIEW-COUNT (WT-IDX)     TO PP-VIEW-COUNT.
038600     MOVE WT-SALES-COUNT (WT-IDX)    TO PP-SALES-COUNT.
038700     MOVE WT-SALES-REVENUE (WT-IDX)  TO PP-REVENUE.
038800     WRITE PP-RECORD.
038900*
039000 610-EXIT.
039100     EXIT.
