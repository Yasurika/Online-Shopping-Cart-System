000100******************************************************************
000200*                                                                *
000300*   ORDRCPY  --  ORDER DETAIL RECORD LAYOUT                      *
000400*                                                                *
000500*   ONE ENTRY PER COMPLETED ORDER.  READ SEQUENTIALLY BY THE     *
000600*   DASHBOARD-STATS AND SALES-REPORT JOBS.                       *
000700*                                                                *
000800*   MAINTENANCE HISTORY                                         *
000900*   -------------------                                         *
001000*   1996-04-09  RJT  ORIGINAL LAYOUT                             *
001100*   1996-09-14  RJT  SPLIT ORDER-CREATED-TS INTO DATE/TIME       *
001200*                    HALVES FOR THE DAILY SALES REPORT JOB       *
001300*                    (REQ 96-119)                                *
001400*   1998-11-30  KMH  Y2K -- ORDER-CR-DATE ALREADY CARRIES A      *
001500*                    4-DIGIT CENTURY, NO CHANGE MADE             *
001600*   2005-03-14  DLW  CONFIRMED LAYOUT COMPILES CLEAN UNDER THE   *
001700*                    PILOT OPEN-SYSTEMS COBOL, NO FIELD CHANGES  *
001800*                                                                *
001900******************************************************************
002000 01  ORDER-RECORD.
002100     05  ORDER-ID                    PIC 9(09).
002200     05  ORDER-USER-ID               PIC 9(09).
002300     05  ORDER-TOTAL-AMOUNT          PIC S9(7)V99.
002400     05  ORDER-AMOUNT-G REDEFINES ORDER-TOTAL-AMOUNT.
002500         10  ORDER-AMT-DOLLARS       PIC S9(7).
002600         10  ORDER-AMT-CENTS         PIC 9(2).
002700*
002800*   CREATION TIMESTAMP, CCYYMMDDHHMMSS.  THE DATE-PORTION
002900*   COMPARISONS THROUGHOUT THE SUITE USE ORDER-CR-DATE BELOW
003000*   RATHER THAN RE-SUBSTRING THE PACKED TIMESTAMP EACH TIME.
003100     05  ORDER-CREATED-TS            PIC 9(14).
003200     05  ORDER-CREATED-TS-G REDEFINES ORDER-CREATED-TS.
003300         10  ORDER-CR-DATE           PIC 9(8).
003400         10  ORDER-CR-TIME           PIC 9(6).
003500     05  FILLER                      PIC X(07).
