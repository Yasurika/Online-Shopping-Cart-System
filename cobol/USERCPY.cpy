000100******************************************************************
000200*                                                                *
000300*   USERCPY  --  SITE USER MASTER RECORD LAYOUT                  *
000400*                                                                *
000500*   ONE ENTRY PER REGISTERED SHOPPER OR ADMINISTRATOR.           *
000600*                                                                *
000700*   MAINTENANCE HISTORY                                         *
000800*   -------------------                                         *
000900*   1996-04-02  RJT  ORIGINAL LAYOUT                             *
001000*   1997-06-05  RJT  ADDED USER-ROLE 88-LEVELS FOR ADMLOGN       *
001100*                    (REQ 97-041, ADMIN SIGN-ON GATE)            *
001200*   1998-11-30  KMH  Y2K -- NO DATE FIELDS IN THIS LAYOUT,       *
001300*                    REVIEWED AND CLEARED                        *
001400*   2005-03-14  DLW  CONFIRMED LAYOUT COMPILES CLEAN UNDER THE   *
001500*                    PILOT OPEN-SYSTEMS COBOL, NO FIELD CHANGES  *
001600*                                                                *
001700******************************************************************
001800 01  USER-RECORD.
001900     05  USER-ID                     PIC 9(09).
002000     05  USER-USERNAME               PIC X(20).
002100*
002200*   PASSWORD IS CARRIED IN THE CLEAR, MATCHING THE WEB SITE'S
002300*   OWN (WEAK) SCHEME -- DO NOT "IMPROVE" THIS FIELD.
002400     05  USER-PASSWORD               PIC X(20).
002500     05  USER-ROLE                   PIC X(10).
002600         88  USER-IS-ADMIN                VALUE 'ADMIN     '.
002700         88  USER-IS-CUSTOMER              VALUE 'CUSTOMER  '.
002800     05  FILLER                      PIC X(08).
